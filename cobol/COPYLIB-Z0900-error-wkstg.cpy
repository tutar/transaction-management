000100*
000200*  Error-context working storage for the ledger suite's common
000300*  error routine.  Put this file in the /COPYLIB directory.
000400*
000500*  Include with: 'COPY COPYLIB-Z0900-error-wkstg.' in WS.
000600*
000700*  This is NOT the shop's original Z0900-error-wkstg layout -
000800*  that copybook carried a single WR-ERROR-HANDLER group with the
000900*  SQLCODE/cursor/paragraph/source-file pieces broken out as four
001000*  separately-addressed FILLER-delimited fields and a throwaway
001100*  WC-LOG-TEXT the caller built by hand with three substring
001200*  MOVEs.  DS-114 review flagged that the 59-byte substring copy
001300*  in the old Z0900-error-routine silently dropped the last 21
001400*  bytes of WR-PROGRAM-ERROR-MESSAGE every time - WC-MSG-SRCFILE
001500*  never actually reached SQLERROR.LOG even though it looked
001600*  like it did.  WE-ERROR-CONTEXT below IS the 80-byte log line,
001700*  laid out so the whole record moves to SQLLOG in one MOVE, no
001800*  substring carpentry required, and nothing gets truncated.
001900*
002000*  94-02-02  tj  initial cut, shared by every program that
002100*                touches the database
002200*  04-09-30  ss  reused unchanged for the TranEdit/TranMaint/
002300*                TranRpt ledger programs, ticket PBS-2201
002400*  14-07-22  rl  rebuilt as WE-ERROR-CONTEXT per DS-114 review
002500*                note PBS-2578 - see remark above.  Caller-facing
002600*                field names WN-MSG-SQLCODE/WC-MSG-TBLCURS/
002700*                WC-MSG-PARA/WC-MSG-SRCFILE unchanged so the
002800*                existing MOVE statements in TRANMAINT, TRANEDIT
002900*                and TRANRPT did not all have to be touched, but
003000*                the group they live in, the DSNTIAR block, and
003100*                the old scratch field are all reworked.
003200*
003300*    80-byte error-context record - this view IS the log line
003400*    passed to SQLLOG, colon-delimited, no assembly step needed
003500 01  WE-ERROR-CONTEXT.
003600     05  WC-MSG-SRCFILE      PIC X(18) VALUE SPACE.
003700     05  FILLER              PIC X(1)  VALUE ':'.
003800     05  WN-MSG-SQLCODE      PIC -9999.
003900     05  FILLER              PIC X(1)  VALUE ':'.
004000     05  WC-MSG-TBLCURS      PIC X(18) VALUE SPACE.
004100     05  FILLER              PIC X(1)  VALUE ':'.
004200     05  WC-MSG-PARA         PIC X(36) VALUE SPACE.
004300*    flat 80-byte alternate view - what actually gets CALLed to
004400*    SQLLOG, so the group structure above can keep changing width
004500*    per field without the CALL statement in the routine copybook
004600*    having to change
004700 01  WE-ERROR-CONTEXT-R REDEFINES WE-ERROR-CONTEXT.
004800     05  WE-ERROR-LOG-LINE   PIC X(80).
004900*
005000*    DSNTIAR message-text work area - unchanged shape, renamed to
005100*    the WD- prefix to separate it from the WE- context fields
005200*    above; WD-DSNTIAR-LEN and WD-DSNTIAR-LL are the two lengths
005300*    DSNTIAR itself requires on the CALL
005400 01  WD-DSNTIAR-MSG.
005500     05  WD-DSNTIAR-LEN      PIC S9(4) COMP VALUE +800.
005600     05  WD-DSNTIAR-LINE     PIC X(80) OCCURS 10 TIMES
005700                                INDEXED BY WD-DSNTIAR-IDX.
005800 01  WD-DSNTIAR-LL           PIC S9(9) COMP VALUE +80.
005900*
006000*    retry/severity scratch counter for the error routine - a
006100*    standalone item, not part of any record, so it is declared
006200*    at the 77 level per shop practice rather than boxed into an
006300*    01 group that has nothing else to do with it
006400 77  W9-ERR-RETRY-CNT        PIC S9(4) COMP VALUE ZERO.
