000100*
000200*      IDENTIFICATION DIVISION.
000300 IDENTIFICATION DIVISION.
000400 PROGRAM-ID.    TranEdit.
000500 AUTHOR.        T JANSSON.
000600 INSTALLATION.  PBS LEDGER SYSTEMS.
000700 DATE-WRITTEN.  1994-03-10.
000800 DATE-COMPILED.
000900 SECURITY.      PBS INTERNAL USE ONLY - NOT FOR RELEASE.
001000*
001100*****************************************************************
001200*                                                               *
001300*   TRANEDIT - VALIDATE AND POST LEDGER TRANSACTIONS            *
001400*                                                               *
001500*   READS THE TRANSACTION INPUT FILE ONE RECORD AT A TIME,      *
001600*   EDITS EACH RECORD AGAINST THE POSTING RULES BELOW AND, IF   *
001700*   IT PASSES, ASSIGNS THE NEXT LEDGER TRAN-ID AND POSTS IT TO  *
001800*   PBSLDG.LEDGER.  RECORDS THAT FAIL AN EDIT ARE NOT POSTED -  *
001900*   THE COUNTER IS NOT ADVANCED AND THE BAD RECORD IS ECHOED    *
002000*   TO THE REJECT FILE WITH A ONE-LINE REASON IN FRONT OF IT.   *
002100*                                                               *
002200*   THIS PROGRAM DOES THE SAME JOB PBSREADBG USED TO DO FOR     *
002300*   THE BANKGIRO POSTING FILE - ONE PASS, EDIT, POST - BUT      *
002400*   AGAINST THE LEDGER TABLE INSTEAD OF INVOICE/CUSTOMER.       *
002500*                                                               *
002600*   THIS PROGRAM DOES NOT DISPLAY THE ASSIGNED TRAN-ID FOR      *
002700*   EACH POSTED RECORD - ONLY THE END-OF-JOB READ/POSTED/       *
002800*   REJECTED COUNTS ARE DISPLAYED, AND ONLY BY 000-EDIT-        *
002900*   TRANSACTIONS AFTER THE WHOLE FILE HAS BEEN PROCESSED.  IF   *
003000*   YOU NEED A PER-RECORD TRACE OF WHAT ID WAS ASSIGNED, ADD    *
003100*   IT TO 200-POST-TRANSACTION YOURSELF - IT IS NOT THERE TODAY *
003200*   AND NO CHANGE-LOG ENTRY BELOW CLAIMS OTHERWISE.             *
003300*                                                               *
003400*****************************************************************
003500*
003600*   CHANGE LOG
003700*
003800*   94-03-10  TJ   INITIAL CUT, TICKET PBS-2201.  RULES 1, 2, 7
003900*                  (AMOUNT, DUPLICATE-ID, DEPOSIT) ONLY.
004000*   94-04-02  TJ   ADDED WITHDRAWAL BALANCE CHECK (RULE 3) - RUNS
004100*                  A BALANCE SCAN OF THE LEDGER FOR EVERY
004200*                  WITHDRAWAL RECORD BEFORE POSTING IT.
004300*   94-05-15  TJ   ADDED TRANSFER TARGET-ACCOUNT EDIT (RULE 4).
004400*   94-07-01  BK   ADDED REFUND ORIGINAL-ID EDIT (RULE 5) AND THE
004500*                  FOUR SYSTEM-TRANSACTION TYPE CODES (RULE 6).
004600*                  SYSTEM CODES MUST CARRY INITIATED-BY = SYSTEM.
004700*   95-02-20  BK   CODE 05 (WITHDRAW) ADDED AS A SYNONYM OF 02
004800*                  (WITHDRAWAL) PER REQUEST FROM THE ACCOUNTING
004900*                  GROUP - SAME EDITS, SAME SIGN.
005000*   96-08-11  TJ   REJECT FILE NOW ECHOES THE RAW INPUT RECORD
005100*                  UNDERNEATH THE REASON LINE, LIKE BGFELDATA.
005200*   98-11-30  BK   Y2K - TRAN-TIMESTAMP NOW STAMPED AS AN 8-DIGIT
005300*                  CENTURY DATE PLUS 6-DIGIT TIME (9(14)), NOT A
005400*                  2-DIGIT YEAR.  SEE COPYLIB-TRANIN.
005500*   99-01-08  BK   W9-NEXT-TRAN-ID NOW SEEDED FROM MAX(TRAN_ID)
005600*                  IN THE LEDGER AT STARTUP INSTEAD OF ALWAYS
005700*                  STARTING THE COUNTER AT 1 - LETS THE JOB BE
005800*                  RERUN ON TOP OF A LEDGER FROM A PRIOR RUN.
005900*   01-06-04  SS   UPSI-0 TEST SWITCH ADDED SO QA CAN RUN A FULL
006000*                  EDIT PASS WITHOUT AN ACTUAL POST TO LEDGER.
006100*   03-06-20  SS   REUSED LEDGER-ADDS-TO-BALANCE/SUBTRACTS-FROM
006200*                  -BAL CONDITION NAMES FROM COPYLIB-LEDGER IN
006300*                  210-CALC-ACCOUNT-BALANCE, TICKET PBS-2201.
006400*   05-03-14  SS   DOCUMENTATION PASS PER DATA ADMINISTRATION
006500*                  STANDARD DS-114 - FIELD AND PARAGRAPH
006600*                  COMMENTARY ADDED THROUGHOUT.  WHILE DOING
006700*                  THIS PASS, CORRECTED A STALE NOTE IN THE
006800*                  DESIGN LEDGER THAT SAID 200-POST-TRANSACTION
006900*                  DISPLAYS THE ASSIGNED ID - IT DOES NOT AND
007000*                  NEVER HAS.  SEE THE BANNER ABOVE.
007100*
007200 ENVIRONMENT DIVISION.
007300 CONFIGURATION SECTION.
007400 SPECIAL-NAMES.
007500*    UPSI-0 is the operator-set test-run switch on the front
007600*    panel/JCL card - ON means QA wants a dry run: every edit
007700*    still runs and the counter still advances, but 200-POST-
007800*    TRANSACTION skips the actual INSERT (see the 01-06-04
007900*    change-log entry and TEST-RUN-SW below)
008000     UPSI-0 ON STATUS IS TEST-RUN-SW.
008100
008200 INPUT-OUTPUT SECTION.
008300 FILE-CONTROL.
008400*    the day's batch of transactions to edit and post, one
008500*    116-byte record per line - see COPYLIB-TRANIN for the
008600*    field layout
008700     SELECT  TRANFILE-IN  ASSIGN TO TRANFILE-IN
008800         ORGANIZATION IS LINE SEQUENTIAL
008900         FILE STATUS IS INFIL-FS.
009000
009100*    every record this run rejects, reason line first, followed
009200*    by the raw 80-byte echo of the input record - see 290-
009300*    WRITE-REJECT and the 96-08-11 change-log entry
009400     SELECT  TRANREJS-OUT ASSIGN TO TRANREJS-OUT
009500         ORGANIZATION IS LINE SEQUENTIAL
009600         FILE STATUS IS REJFIL-FS.
009700
009800 DATA DIVISION.
009900 FILE SECTION.
010000
010100 FD  TRANFILE-IN.
010200*    layout shared with nothing else in the suite - this is the
010300*    only program that reads a transaction before it is a
010400*    ledger row, so the copybook lives only here and in
010500*    COPYLIB-TRANIN itself
010600     COPY COPYLIB-TRANIN.
010700
010800 FD  TRANREJS-OUT.
010900*    flat 80-byte line, no internal structure - both the reason
011000*    line and the echoed input record are MOVEd in here as one
011100*    block each, see 290-WRITE-REJECT
011200 01  TRANREJS-POST               PIC X(80).
011300
011400 WORKING-STORAGE SECTION.
011500 01  SWITCHES.
011600*        set by 100-READ-TRAN-FILE/100-INIT when TRANFILE-IN
011700*        runs out - checked by the PERFORM UNTIL in 000-EDIT-
011800*        TRANSACTIONS
011900     05  END-OF-FILE-SW          PIC X VALUE 'N'.
012000         88  EOF                     VALUE 'Y'.
012100*        re-set to Y at the top of every 100-READ-TRAN-FILE
012200*        trip, flipped to N by whichever 1x0- edit paragraph
012300*        finds a problem - a record is posted only if this is
012400*        still Y after all applicable edits have run
012500     05  VALID-TRAN-SW           PIC X VALUE 'Y'.
012600         88  VALID-TRAN              VALUE 'Y'.
012700*        local to 210-CALC-ACCOUNT-BALANCE's cursor scan - not
012800*        the same switch as END-OF-FILE-SW, which tracks the
012900*        transaction input file, not the balance cursor
013000     05  BALANCE-SCAN-EOF-SW     PIC X VALUE 'N'.
013100         88  BALANCE-SCAN-EOF        VALUE 'Y'.
013200
013300 01  FILE-STATUS-FIELDS.
013400     05  INFIL-FS                PIC XX.
013500         88  INFIL-SUCCESSFUL        VALUE '00'.
013600     05  REJFIL-FS               PIC XX.
013700         88  REJFIL-SUCCESSFUL       VALUE '00'.
013800
013900*    job totals, displayed at sign-off by 000-EDIT-TRANSACTIONS
014000*    - see the program banner above: these are the ONLY counts
014100*    this program ever displays
014200 01  COUNTS-FIELDS.
014300     05  READ-COUNT              PIC S9(7) COMP VALUE ZERO.
014400     05  POSTED-COUNT            PIC S9(7) COMP VALUE ZERO.
014500     05  REJECT-COUNT            PIC S9(7) COMP VALUE ZERO.
014600
014700*    seeded once at startup by 900-GET-NEXT-TRAN-ID, then
014800*    incremented by exactly 1 in 200-POST-TRANSACTION for every
014900*    record that actually posts - a rejected record never
015000*    touches this field, see rule 8/9 in the DESIGN ledger
015100 01  W9-NEXT-TRAN-ID             PIC S9(9) COMP VALUE ZERO.
015200
015300*    running total built fresh by every call to 210-CALC-
015400*    ACCOUNT-BALANCE - there is no carried-forward balance
015500*    field anywhere in this program, the whole ledger is
015600*    rescanned each time a withdrawal needs checking
015700 01  W9-RUNNING-BALANCE          PIC S9(9)V99 COMP-3 VALUE ZERO.
015800
015900*    one-line reject reason, built by whichever 1x0- edit
016000*    paragraph failed the record, written as the first of the
016100*    two lines 290-WRITE-REJECT puts in TRANREJS-OUT
016200 01  W9-REASON-LINE.
016300     05  FILLER                 PIC X(4)  VALUE ' *** '.
016400     05  W9-REASON-TEXT         PIC X(55) VALUE SPACE.
016500     05  FILLER                 PIC X(21) VALUE SPACE.
016600
016700*    filled once per posted record by 200-POST-TRANSACTION's
016800*    ACCEPT statements, not reused for anything else
016900 01  TODAYS-DATE-TIME.
017000     05  TDT-TODAYS-DATE        PIC 9(8).
017100     05  TDT-TODAYS-TIME        PIC 9(8).
017200
017300*    balance-scan work copy of the input record's type/amount -
017400*    not the full TRANIN-RECORD, just what 210- needs to scan
017500 01  BALCURS-TRAN-TYPE           PIC X(2).
017600 01  BALCURS-TRAN-AMOUNT         PIC S9(9)V99 COMP-3.
017700
017800     EXEC SQL INCLUDE SQLCA END-EXEC.
017900
018000*    pulls in LEDGER - the same host-variable record 130-EDIT-
018100*    DUPLICATE-ID, 200-POST-TRANSACTION and 210-CALC-ACCOUNT-
018200*    BALANCE all FETCH/SELECT/INSERT into below, plus the
018300*    LEDGER-IS-xxx/LEDGER-ADDS-TO-BALANCE condition names used
018400*    by 110- and 210- respectively
018500     COPY COPYLIB-LEDGER.
018600
018700*    every row in the ledger, no WHERE clause - 210-CALC-
018800*    ACCOUNT-BALANCE scans the whole table on every call because
018900*    this system carries no per-account balance column to look
019000*    up directly, see the 94-04-02 change-log entry
019100     EXEC SQL
019200         DECLARE BALCURS1 CURSOR FOR
019300             SELECT TRAN_TYPE, TRAN_AMOUNT
019400             FROM PBSLDG.LEDGER
019500     END-EXEC.
019600
019700*    shared database-error working storage - filled in before
019800*    every PERFORM Z0900-ERROR-ROUTINE below
019900     COPY COPYLIB-Z0900-error-wkstg.
020000
020100*****************************************************************
020200*    MAIN LINE.  ONE PASS OVER TRANFILE-IN, EDIT EVERY RECORD,
020300*    POST WHAT PASSES, REJECT WHAT DOES NOT, DISPLAY THE THREE
020400*    JOB COUNTS, STOP.  NO RETRY, NO RESTART LOGIC - IF THE JOB
020500*    ABENDS MID-FILE IT IS RERUN FROM THE TOP; 900-GET-NEXT-
020600*    TRAN-ID MAKES A RERUN SAFE BECAUSE IT RE-SEEDS THE COUNTER
020700*    FROM WHAT IS ACTUALLY IN THE LEDGER, NOT FROM A CHECKPOINT.
020800 PROCEDURE DIVISION.
020900
021000 000-EDIT-TRANSACTIONS.
021100*        names this program in any Z0900- message line so
021200*        SQLERROR.LOG can tell TRANEDIT's errors apart from
021300*        TRANMAINT's or TRANRPT's
021400     MOVE 'TRANEDIT.CBL'    TO WC-MSG-SRCFILE
021500     PERFORM 100-INIT
021600     PERFORM 100-READ-TRAN-FILE UNTIL EOF
021700     PERFORM 100-END
021800*        THIS IS THE ONLY DISPLAY OF ANY ID/COUNT INFORMATION
021900*        THIS PROGRAM EVER PRODUCES - SEE THE PROGRAM BANNER
022000     DISPLAY 'TRANEDIT - READ    ' READ-COUNT
022100     DISPLAY 'TRANEDIT - POSTED  ' POSTED-COUNT
022200     DISPLAY 'TRANEDIT - REJECTED' REJECT-COUNT
022300     STOP RUN.
022400***********************
022500
022600*    opens both files, seeds the TRAN-ID counter, and primes the
022700*    first READ so 100-READ-TRAN-FILE always starts with a
022800*    record (or a clean EOF) already in hand
022900 100-INIT.
023000     MOVE 'N' TO END-OF-FILE-SW
023100     MOVE ZERO TO READ-COUNT, POSTED-COUNT, REJECT-COUNT
023200     OPEN OUTPUT TRANREJS-OUT
023300          INPUT  TRANFILE-IN
023400     IF NOT INFIL-SUCCESSFUL
023500*            no input file, nothing to edit - go straight to
023600*            EOF so 100-END just closes what did open
023700         SET EOF TO TRUE
023800         DISPLAY ' TRANFILE-IN OPEN ERROR, STATUS ' INFIL-FS
023900     ELSE
024000         PERFORM 900-GET-NEXT-TRAN-ID
024100         READ TRANFILE-IN
024200             AT END SET EOF TO TRUE
024300         END-READ
024400     END-IF.
024500***********************
024600
024700*    both files always get a CLOSE, whether the run processed
024800*    zero records or the whole file - TRANREJS-OUT is OPEN
024900*    OUTPUT even on a day with no rejects, so it always exists
025000*    as an empty file for the job scheduler to check
025100 100-END.
025200     CLOSE TRANFILE-IN TRANREJS-OUT.
025300***********************
025400
025500*    ONE RECORD, START TO FINISH: COUNT IT, RESET THE VALID
025600*    SWITCH, RUN THE EDITS, POST OR REJECT BASED ON THE RESULT,
025700*    THEN READ THE NEXT ONE.  EVERY RECORD IS EITHER POSTED OR
025800*    REJECTED - THERE IS NO THIRD OUTCOME.
025900 100-READ-TRAN-FILE.
026000     ADD 1 TO READ-COUNT
026100     MOVE 'Y' TO VALID-TRAN-SW
026200     PERFORM 110-EDIT-TRANSACTION
026300     IF VALID-TRAN
026400         PERFORM 200-POST-TRANSACTION
026500         ADD 1 TO POSTED-COUNT
026600     ELSE
026700         ADD 1 TO REJECT-COUNT
026800         PERFORM 290-WRITE-REJECT
026900     END-IF
027000
027100     READ TRANFILE-IN AT END SET EOF TO TRUE.
027200***********************
027300
027400*    110 IS THE RULE DISPATCH - EVERY TYPE GETS RULES 1 AND 2,
027500*    THEN ITS OWN TYPE-SPECIFIC EDIT IF IT HAS ONE.
027600*
027700*    (DS-114 note) each 1x0- paragraph below tests VALID-TRAN
027800*    before doing its own work ONLY where the edit would be
027900*    meaningless on an already-bad record (e.g. there is no
028000*    point balance-checking a withdrawal whose amount already
028100*    failed rule 1) - this is why 120- runs unconditionally but
028200*    130- and the EVALUATE below are each gated on VALID-TRAN
028300 110-EDIT-TRANSACTION.
028400     PERFORM 120-EDIT-AMOUNT
028500     IF VALID-TRAN
028600         PERFORM 130-EDIT-DUPLICATE-ID
028700     END-IF
028800
028900*        type-specific dispatch - DEPOSIT (rule 7) has no extra
029000*        edit of its own, so it just falls through to posting;
029100*        any code not in 01-09 is rejected outright by WHEN
029200*        OTHER, which is how an operator typo in the input file
029300*        gets caught instead of silently posting garbage
029400     IF VALID-TRAN
029500         EVALUATE TRUE
029600             WHEN TRANIN-IS-WITHDRAWAL-TYPE
029700                 PERFORM 140-EDIT-WITHDRAWAL
029800             WHEN TRANIN-IS-TRANSFER
029900                 PERFORM 150-EDIT-TRANSFER
030000             WHEN TRANIN-IS-REFUND
030100                 PERFORM 160-EDIT-REFUND
030200             WHEN TRANIN-IS-SYSTEM-TYPE
030300                 PERFORM 170-EDIT-SYSTEM-TRAN
030400             WHEN TRANIN-IS-DEPOSIT
030500                 CONTINUE
030600             WHEN OTHER
030700                 MOVE 'N' TO VALID-TRAN-SW
030800                 MOVE 'TRAN-TYPE NOT ONE OF 01-09' TO
030900                         W9-REASON-TEXT
031000         END-EVALUATE
031100     END-IF.
031200***********************
031300
031400*    RULE 1 - UNIVERSAL AMOUNT CHECK.  APPLIES TO EVERY TYPE
031500*    CODE WITH NO EXCEPTIONS, SO IT RUNS BEFORE THE TYPE
031600*    DISPATCH IN 110- AND BEFORE ANY OTHER EDIT.
031700 120-EDIT-AMOUNT.
031800     IF TRANIN-TRAN-AMOUNT NOT GREATER THAN ZERO
031900         MOVE 'N' TO VALID-TRAN-SW
032000         MOVE 'TRAN-AMOUNT NOT GREATER THAN 0.00' TO
032100                 W9-REASON-TEXT
032200     END-IF.
032300***********************
032400
032500*    RULE 2 - DUPLICATE-ID CHECK, ONLY WHEN THE CALLER SUPPLIED
032600*    A NON-ZERO TRAN-ID
032700*
032800*    (DS-114 note) a zero TRAN-ID on the input file is normal -
032900*    it means "assign me one", so this edit is a no-op for the
033000*    common case and only fires when an upstream feed supplies
033100*    an explicit ID that might collide with one already posted
033200 130-EDIT-DUPLICATE-ID.
033300     IF TRANIN-TRAN-ID NOT = ZERO
033400         EXEC SQL
033500             SELECT TRAN_ID
033600             INTO :LEDGER-TRAN-ID
033700             FROM PBSLDG.LEDGER
033800             WHERE TRAN_ID = :TRANIN-TRAN-ID
033900         END-EXEC
034000         IF SQLCODE = ZERO
034100             MOVE 'N' TO VALID-TRAN-SW
034200             MOVE 'TRAN-ID ALREADY EXISTS IN LEDGER' TO
034300                     W9-REASON-TEXT
034400         END-IF
034500     END-IF.
034600***********************
034700
034800*    RULE 3 - WITHDRAWAL/WITHDRAW - AMOUNT MAY NOT EXCEED THE
034900*    CURRENT ACCOUNT BALANCE.  EQUAL IS ALLOWED.
035000*
035100*    (DS-114 note) "current account balance" here means the
035200*    whole-ledger running total computed by 210-, not a per-
035300*    account balance - this system has no per-account breakdown,
035400*    see the copybook-level note under COPYLIB-LEDGER
035500 140-EDIT-WITHDRAWAL.
035600     PERFORM 210-CALC-ACCOUNT-BALANCE
035700     IF TRANIN-TRAN-AMOUNT > W9-RUNNING-BALANCE
035800         MOVE 'N' TO VALID-TRAN-SW
035900         MOVE 'WITHDRAWAL EXCEEDS ACCOUNT BALANCE' TO
036000                 W9-REASON-TEXT
036100     END-IF.
036200***********************
036300
036400*    RULE 4 - TRANSFER - TARGET ACCOUNT IS REQUIRED
036500 150-EDIT-TRANSFER.
036600     IF TRANIN-TARGET-ACCOUNT = SPACE
036700         MOVE 'N' TO VALID-TRAN-SW
036800         MOVE 'TRANSFER WITH NO TARGET ACCOUNT' TO
036900                 W9-REASON-TEXT
037000     END-IF.
037100***********************
037200
037300*    RULE 5 - REFUND - ORIGINAL-ID IS REQUIRED (THE ORIGINAL
037400*    TRANSACTION ITSELF IS NOT LOOKED UP, ONLY A VALUE IS
037500*    REQUIRED - SAME AS THE SOURCE PROGRAM DID)
037600 160-EDIT-REFUND.
037700     IF TRANIN-ORIGINAL-ID = ZERO
037800         MOVE 'N' TO VALID-TRAN-SW
037900         MOVE 'REFUND WITH NO ORIGINAL-ID' TO W9-REASON-TEXT
038000     END-IF.
038100***********************
038200
038300*    RULE 6 - THE FOUR SYSTEM TRANSACTION TYPES MUST CARRY
038400*    INITIATED-BY = SYSTEM, EXACT MATCH, CASE AS SUPPLIED
038500 170-EDIT-SYSTEM-TRAN.
038600     IF TRANIN-INITIATED-BY NOT = 'SYSTEM    '
038700         MOVE 'N' TO VALID-TRAN-SW
038800         MOVE 'SYSTEM TRAN NOT INITIATED-BY SYSTEM' TO
038900                 W9-REASON-TEXT
039000     END-IF.
039100***********************
039200
039300*    RULE 9 - ASSIGN THE NEXT SEQUENTIAL TRAN-ID, STAMP THE
039400*    TIMESTAMP, FORCE STATUS TO PENDING, AND POST.  UPSI-0 ON
039500*    (QA TEST-RUN) SKIPS THE ACTUAL INSERT SO THE LEDGER IS
039600*    LEFT UNTOUCHED BUT THE COUNTER STILL MOVES, MATCHING WHAT
039700*    A REAL RUN WOULD HAVE ASSIGNED.
039800*
039900*    (DS-114 note - see the 05-03-14 change-log entry) THIS
040000*    PARAGRAPH DOES NOT DISPLAY THE ASSIGNED TRAN-ID.  A PRIOR
040100*    VERSION OF THE PROJECT'S DESIGN LEDGER CLAIMED IT DID - IT
040200*    DID NOT, AND THAT CLAIM HAS BEEN CORRECTED.  IF A PER-
040300*    RECORD TRACE IS EVER NEEDED, ADD IT HERE AND UPDATE THAT
040400*    LEDGER ENTRY AT THE SAME TIME, NOT AFTER THE FACT.
040500 200-POST-TRANSACTION.
040600     ADD 1 TO W9-NEXT-TRAN-ID
040700     ACCEPT TDT-TODAYS-DATE FROM DATE YYYYMMDD
040800     ACCEPT TDT-TODAYS-TIME FROM TIME
040900
041000*        field-by-field build of the ledger host record from
041100*        the input record's fields - the input and ledger
041200*        layouts share most field names on purpose (see
041300*        COPYLIB-TRANIN/COPYLIB-LEDGER) so this block reads as
041400*        a straight one-for-one copy, not a transformation
041500     MOVE W9-NEXT-TRAN-ID          TO LEDGER-TRAN-ID
041600     MOVE TRANIN-TRAN-TYPE         TO LEDGER-TRAN-TYPE
041700     MOVE TRANIN-TRAN-AMOUNT       TO LEDGER-TRAN-AMOUNT
041800     MOVE TRANIN-TRAN-DESCRIPTION  TO LEDGER-TRAN-DESCRIPTION
041900     MOVE TRANIN-TARGET-ACCOUNT    TO LEDGER-TARGET-ACCOUNT
042000     MOVE TRANIN-ORIGINAL-ID       TO LEDGER-ORIGINAL-ID
042100     MOVE TRANIN-INITIATED-BY      TO LEDGER-INITIATED-BY
042200     MOVE TDT-TODAYS-DATE          TO LEDGER-TS-DATE
042300     MOVE TDT-TODAYS-TIME(1:6)     TO LEDGER-TS-TIME
042400*        every newly posted transaction starts life PENDING -
042500*        nothing in this suite posts directly to COMPLETED
042600     SET LEDGER-STAT-PENDING TO TRUE
042700
042800     IF TEST-RUN-SW
042900*            QA dry run - the counter above has already moved,
043000*            matching what a real run would have assigned, but
043100*            the row itself never reaches PBSLDG.LEDGER
043200         CONTINUE
043300     ELSE
043400         EXEC SQL
043500             INSERT INTO PBSLDG.LEDGER
043600                 (TRAN_ID, TRAN_TYPE, TRAN_AMOUNT,
043700                  TRAN_DESCRIPTION, TRAN_TIMESTAMP, TRAN_STATUS,
043800                  TRAN_TARGET_ACCOUNT, TRAN_ORIGINAL_ID,
043900                  TRAN_INITIATED_BY)
044000             VALUES
044100                 (:LEDGER-TRAN-ID, :LEDGER-TRAN-TYPE,
044200                  :LEDGER-TRAN-AMOUNT, :LEDGER-TRAN-DESCRIPTION,
044300                  :LEDGER-TRAN-TIMESTAMP, :LEDGER-TRAN-STATUS,
044400                  :LEDGER-TARGET-ACCOUNT, :LEDGER-ORIGINAL-ID,
044500                  :LEDGER-INITIATED-BY)
044600         END-EXEC
044700
044800         IF SQLCODE NOT = ZERO
044900             MOVE SQLCODE      TO WN-MSG-SQLCODE
045000             MOVE 'LEDGER'     TO WC-MSG-TBLCURS
045100             MOVE '200-POST-TRANSACTION' TO WC-MSG-PARA
045200             PERFORM Z0900-ERROR-ROUTINE
045300         END-IF
045400     END-IF.
045500***********************
045600
045700*    BALANCE CALCULATION (BATCH FLOW, BALANCE CALCULATION STEP)
045800*    - SCANS EVERY POSTED LEDGER ROW AND ACCUMULATES THE SIGNED
045900*    TOTAL.  LEDGER-ADDS-TO-BALANCE/SUBTRACTS-FROM-BAL CARRY THE
046000*    SIGN TABLE FROM COPYLIB-LEDGER SO THIS PARAGRAPH DOES NOT
046100*    HAVE TO REPEAT THE NINE TYPE CODES ITSELF.
046200*
046300*    (DS-114 note) called from 140-EDIT-WITHDRAWAL only - every
046400*    withdrawal re-scans the whole ledger from scratch, which is
046500*    fine at this system's volumes but would need revisiting
046600*    (a running balance column, most likely) if the ledger grew
046700*    into the millions of rows
046800 210-CALC-ACCOUNT-BALANCE.
046900     MOVE ZERO TO W9-RUNNING-BALANCE
047000     MOVE 'N'  TO BALANCE-SCAN-EOF-SW
047100
047200     EXEC SQL OPEN BALCURS1 END-EXEC
047300     IF SQLCODE NOT = ZERO
047400         MOVE SQLCODE   TO WN-MSG-SQLCODE
047500         MOVE 'BALCURS1' TO WC-MSG-TBLCURS
047600         MOVE '210-CALC-ACCOUNT-BALANCE' TO WC-MSG-PARA
047700         PERFORM Z0900-ERROR-ROUTINE
047800         MOVE 'Y' TO BALANCE-SCAN-EOF-SW
047900     END-IF
048000
048100     PERFORM 220-FETCH-BALCURS1 THRU 220-EXIT
048200             UNTIL BALANCE-SCAN-EOF
048300
048400     EXEC SQL CLOSE BALCURS1 END-EXEC.
048500***********************
048600
048700*    one FETCH of the balance cursor, one ADD or SUBTRACT based
048800*    on the fetched row's type code - LEDGER-TRAN-TYPE is
048900*    reused here purely to drive the 88-level condition names,
049000*    it is not the LEDGER record being posted in 200-
049100 220-FETCH-BALCURS1.
049200     EXEC SQL
049300         FETCH BALCURS1
049400         INTO :BALCURS-TRAN-TYPE, :BALCURS-TRAN-AMOUNT
049500     END-EXEC
049600
049700     IF SQLCODE = ZERO
049800         MOVE BALCURS-TRAN-TYPE TO LEDGER-TRAN-TYPE
049900         IF LEDGER-ADDS-TO-BALANCE
050000             ADD BALCURS-TRAN-AMOUNT TO W9-RUNNING-BALANCE
050100         END-IF
050200         IF LEDGER-SUBTRACTS-FROM-BAL
050300             SUBTRACT BALCURS-TRAN-AMOUNT FROM W9-RUNNING-BALANCE
050400         END-IF
050500     ELSE
050600         MOVE 'Y' TO BALANCE-SCAN-EOF-SW
050700     END-IF
050800     .
050900 220-EXIT.
051000     EXIT.
051100***********************
051200
051300*    RULE 9 LEAVES THE COUNTER UNTOUCHED ON A REJECT, SO
051400*    W9-NEXT-TRAN-ID IS ONLY EVER ADVANCED IN 200-, NEVER HERE.
051500 290-WRITE-REJECT.
051600*        line 1 of the pair - the reason text built by whichever
051700*        edit paragraph failed the record
051800     MOVE W9-REASON-LINE TO TRANREJS-POST
051900     WRITE TRANREJS-POST
052000
052100*        line 2 of the pair - the raw input record, echoed
052200*        exactly as read, 80 of its 116 bytes (TRANREJS-POST is
052300*        narrower than TRANIN-RECORD)
052400     MOVE TRANIN-RECORD(1:80) TO TRANREJS-POST
052500     WRITE TRANREJS-POST
052600
052700     DISPLAY ' *** TRAN REJECTED, SEE TRANREJS-OUT - '
052800             W9-REASON-TEXT.
052900***********************
053000
053100*    SEEDS THE POSTING COUNTER FROM THE HIGHEST TRAN-ID ALREADY
053200*    IN THE LEDGER SO A RERUN OF THIS JOB DOES NOT COLLIDE WITH
053300*    A PRIOR RUN'S POSTED RECORDS
053400 900-GET-NEXT-TRAN-ID.
053500     EXEC SQL
053600         SELECT MAX(TRAN_ID)
053700         INTO :W9-NEXT-TRAN-ID
053800         FROM PBSLDG.LEDGER
053900     END-EXEC
054000
054100*        an empty ledger returns a NULL MAX(), which DB2 signals
054200*        with a non-zero SQLCODE rather than a numeric zero -
054300*        this is the one place that non-zero SQLCODE is NOT an
054400*        error, it just means "start the counter at zero"
054500     IF SQLCODE NOT = ZERO
054600         MOVE ZERO TO W9-NEXT-TRAN-ID
054700     END-IF.
054800***********************
054900
055000*    shared database-error handler - same shape in every
055100*    program in the suite, see COPYLIB-Z0900-error-routine
055200 Z0900-ERROR-ROUTINE.
055300     COPY COPYLIB-Z0900-error-routine.
055400 .
055500***********************
