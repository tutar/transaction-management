000100*
000200*  Ledger (master) record - the posted, fully-populated
000300*  transaction, one row per TRAN-ID.  TRAN-ID is the DB2
000400*  primary key and is assigned in ascending order by
000500*  TranEdit - ledger rows are never renumbered, so an
000600*  ORDER BY TRAN_ID cursor gives insertion order.
000700*
000800*  Include with: 'COPY COPYLIB-LEDGER.' in WORKING-STORAGE.
000900*
001000*  94-03-14  tj  initial cut, ticket PBS-2201
001100*  99-01-08  bk  Y2K - TRAN_TIMESTAMP column widened to
001200*                CHAR(14), century now significant
001300*  03-06-20  ss  added LEDGER-TRAN-TYPE/STATUS condition
001400*                names so TranMaint stops comparing literals
001500*
001600     EXEC SQL DECLARE PBSLDG.LEDGER TABLE
001700     (
001800        TRAN_ID                        INT
001900                                       NOT NULL,
002000        TRAN_TYPE                      CHAR (2)
002100                                       NOT NULL,
002200        TRAN_AMOUNT                    DECIMAL (11, 2)
002300                                       NOT NULL,
002400        TRAN_DESCRIPTION               CHAR (40),
002500        TRAN_TIMESTAMP                 CHAR (14)
002600                                       NOT NULL,
002700        TRAN_STATUS                    CHAR (1)
002800                                       NOT NULL,
002900        TRAN_TARGET_ACCOUNT            CHAR (20),
003000        TRAN_ORIGINAL_ID                INT,
003100        TRAN_INITIATED_BY               CHAR (10)
003200                                       NOT NULL
003300     )
003400     END-EXEC.
003500
003600
003700 01  LEDGER.
003800     03 LEDGER-TRAN-ID                 PIC S9(9) COMP.
003900     03 LEDGER-TRAN-TYPE                PIC X(2).
004000         88  LEDGER-IS-DEPOSIT              VALUE '01'.
004100         88  LEDGER-IS-WITHDRAWAL           VALUE '02'.
004200         88  LEDGER-IS-TRANSFER             VALUE '03'.
004300         88  LEDGER-IS-REFUND               VALUE '04'.
004400         88  LEDGER-IS-WITHDRAW             VALUE '05'.
004500         88  LEDGER-IS-INTEREST-INCOME      VALUE '06'.
004600         88  LEDGER-IS-INTEREST-EXPENSE     VALUE '07'.
004700         88  LEDGER-IS-FEE-INCOME           VALUE '08'.
004800         88  LEDGER-IS-FEE-EXPENSE          VALUE '09'.
004900         88  LEDGER-ADDS-TO-BALANCE     VALUES '01' '04'
005000                                                '06' '08'.
005100         88  LEDGER-SUBTRACTS-FROM-BAL  VALUES '02' '05'
005200                                                '07' '09'.
005300     03 LEDGER-TRAN-AMOUNT              PIC S9(9)V99 COMP-3.
005400     03 LEDGER-TRAN-DESCRIPTION         PIC X(40).
005500     03 LEDGER-DESCRIPTION-R REDEFINES LEDGER-TRAN-DESCRIPTION.
005600         05 LEDGER-DESCRIPTION-LINE-1    PIC X(20).
005700         05 LEDGER-DESCRIPTION-LINE-2    PIC X(20).
005800     03 LEDGER-TRAN-TIMESTAMP           PIC X(14).
005900     03 LEDGER-TIMESTAMP-R REDEFINES LEDGER-TRAN-TIMESTAMP.
006000         05 LEDGER-TS-DATE              PIC 9(8).
006100         05 LEDGER-TS-TIME              PIC 9(6).
006200     03 LEDGER-TRAN-STATUS               PIC X(1).
006300         88  LEDGER-STAT-PENDING             VALUE '1'.
006400         88  LEDGER-STAT-PROCESSING          VALUE '2'.
006500         88  LEDGER-STAT-COMPLETED           VALUE '3'.
006600         88  LEDGER-STAT-FAILED              VALUE '4'.
006700         88  LEDGER-STAT-CANCELLED           VALUE '5'.
006800         88  LEDGER-STAT-REFUNDED            VALUE '6'.
006900     03 LEDGER-TARGET-ACCOUNT            PIC X(20).
007000     03 LEDGER-ORIGINAL-ID               PIC S9(9) COMP.
007100     03 LEDGER-INITIATED-BY              PIC X(10).
007200     03 FILLER                           PIC X(05).
