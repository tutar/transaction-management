000100*
000200*  Common error routine - PERFORMed as Z0900-error-routine,
000300*  COPYed into that paragraph in every program that touches
000400*  the database.  Expects the calling paragraph to have already
000500*  moved SQLCODE/cursor-or-table-name/paragraph-name into
000600*  WN-MSG-SQLCODE/WC-MSG-TBLCURS/WC-MSG-PARA, and WC-MSG-SRCFILE
000700*  to have been set once at program start.
000800*
000900*  Include with: 'COPY COPYLIB-Z0900-error-routine.' - the
001000*  paragraph header and the closing period live in the calling
001100*  program, not in this copybook.  This text closes out the
001200*  Z0900-error-routine paragraph and adds the Z0910 helper
001300*  paragraph it PERFORMs.
001400*
001500*  94-02-02  tj  initial cut
001600*  97-05-19  tj  call DSNTIAR for the full DB2 message text
001700*                instead of just the SQLCODE
001800*  04-09-30  ss  reused unchanged for the ledger programs,
001900*                ticket PBS-2201
002000*  14-07-22  rl  DS-114 review note PBS-2578 - WE-ERROR-CONTEXT
002100*                IS the 80-byte log line now, so the three
002200*                substring MOVEs that used to build WC-LOG-TEXT
002300*                by hand are gone; each DSNTIAR line is passed
002400*                straight off the OCCURS table to SQLLOG instead
002500*                of being copied into a scratch field first; and
002600*                a bad DSNTIAR return bumps W9-ERR-RETRY-CNT and
002700*                skips the message scan rather than looping on
002800*                whatever garbage DSNTIAR left behind.
002900*
003000     CALL 'sqllog' USING WE-ERROR-LOG-LINE
003100
003200     IF SQLCODE NOT = ZERO
003300         CALL 'DSNTIAR' USING SQLCA,
003400                               WD-DSNTIAR-MSG,
003500                               WD-DSNTIAR-LL
003600*        a nonzero RETURN-CODE off DSNTIAR means the message
003700*        text it handed back is not trustworthy - count it and
003800*        skip the scan below rather than log ten lines of junk
003900         IF RETURN-CODE NOT = ZERO
004000             ADD 1 TO W9-ERR-RETRY-CNT
004100         ELSE
004200             PERFORM Z0910-LOG-ONE-DSNTIAR-LINE THRU Z0910-EXIT
004300                     VARYING WD-DSNTIAR-IDX FROM 1 BY 1
004400                     UNTIL WD-DSNTIAR-IDX > 10
004500         END-IF
004600     END-IF
004700
004800     MOVE ZERO  TO WN-MSG-SQLCODE
004900     MOVE SPACE TO WC-MSG-TBLCURS
005000     MOVE SPACE TO WC-MSG-PARA
005100     .
005200
005300*    helper for the DSNTIAR message scan above - out-of-line so
005400*    the shop's no-inline-PERFORM house rule holds here too.
005500*    called with the OCCURS entry itself, not a copy of it - one
005600*    fewer MOVE than the original cut needed per line logged
005700 Z0910-LOG-ONE-DSNTIAR-LINE.
005800
005900     IF WD-DSNTIAR-LINE(WD-DSNTIAR-IDX) NOT = SPACE
006000         CALL 'sqllog' USING WD-DSNTIAR-LINE(WD-DSNTIAR-IDX)
006100     END-IF
006200     .
006300 Z0910-EXIT.
006400     EXIT.
