000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    TranRpt.
000400 AUTHOR.        B KARLSSON.
000500 INSTALLATION.  PBS LEDGER SYSTEMS.
000600 DATE-WRITTEN.  1994-11-02.
000700 DATE-COMPILED.
000800 SECURITY.      PBS INTERNAL USE ONLY - NOT FOR RELEASE.
000900*
001000* Purpose: print the ledger as a plain columnar listing - the
001100*          batch equivalent of the "list transactions" flow for
001200*          whoever wants a hard copy instead of a paged query.
001300*          Not a control-break report - no subtotals of any
001400*          kind are produced, only a page-count trailer, because
001500*          nothing in the source system computes subtotals
001600*          either.
001700*
001800*          RUN THIS FROM THE OVERNIGHT JOB STREAM, NOT FROM THE
001900*          TRANLEDGER MENU - THERE IS NO MENU CHOICE FOR IT AND
002000*          THERE IS NOT SUPPOSED TO BE ONE, SAME AS TRANEDIT.
002100*
002200*****************************************************************
002300*
002400*   CHANGE LOG
002500*
002600*   94-11-02  BK   INITIAL CUT, TICKET PBS-2201.  ONE DETAIL
002700*                  LINE PER LEDGER ROW, 50 LINES PER PAGE.
002800*   95-03-14  BK   ADDED PAGE HEADER (RUN DATE, PAGE NUMBER) -
002900*                  QA ASKED FOR SOMETHING TO STAPLE THE PAGES ON.
003000*   98-12-02  TJ   Y2K - RUN DATE ON THE PAGE HEADER NOW AN
003100*                  8-DIGIT CENTURY DATE INSTEAD OF A 2-DIGIT
003200*                  YEAR.
003300*   03-07-09  SS   REPORT NOW CLOSED OFF WITH A SINGLE PAGE-COUNT
003400*                  TRAILER LINE INSTEAD OF A FOOTER ON EVERY
003500*                  PAGE - MATCHES WHAT THE SOURCE SYSTEM ACTUALLY
003600*                  PRODUCES (NO PER-PAGE TOTALS EXIST TO PRINT).
003700*   05-03-14  SS   DOCUMENTATION PASS PER DATA ADMINISTRATION
003800*                  STANDARD DS-114 - FIELD AND PARAGRAPH
003900*                  COMMENTARY ADDED THROUGHOUT.  ALSO CONFIRMED
004000*                  WITH OPERATIONS THAT THE 50-LINE PAGE SIZE
004100*                  STILL MATCHES THE PRINT ROOM'S STOCK - DO NOT
004200*                  CHANGE LINES-PER-PAGE WITHOUT CHECKING WITH
004300*                  THEM FIRST, THE FORMS ARE PRE-PRINTED.
004400*
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800*    C01 skips to the top of the next physical page - used by
004900*    B0300- below on every page break so each page starts on a
005000*    fresh form instead of wherever the carriage happens to be
005100     C01 IS TOP-OF-FORM.
005200
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500*    the one output file - a flat print image, one 96-byte
005600*    record per printed line, LINE SEQUENTIAL so it can be
005700*    spooled straight to a printer or viewed on a terminal
005800     SELECT  REPORT-OUT ASSIGN TO REPORT-OUT
005900         ORGANIZATION IS LINE SEQUENTIAL
006000         FILE STATUS IS RPTFIL-FS.
006100
006200 DATA DIVISION.
006300 FILE SECTION.
006400
006500 FD  REPORT-OUT.
006600*    96 bytes is wide enough for the longest of the three line
006700*    types (header-1, header-2, detail, trailer) with room to
006800*    spare - shorter lines are MOVEd into this and space-padded
006900 01  REPORT-LINE                  PIC X(96).
007000
007100 WORKING-STORAGE SECTION.
007200
007300 01  SWITCHES.
007400*        set the moment the ledger cursor runs dry or fails to
007500*        open - checked by the PERFORM UNTIL in B0100- below
007600     05  RPT-EOF-SWITCH           PIC X(1) VALUE 'N'.
007700         88  RPT-EOF                       VALUE 'Y'.
007800
007900*    the usual two-byte file-system status code - '00' means
008000*    success, anything else gets DISPLAYed verbatim in A0100-
008100*    INIT rather than decoded digit by digit, because an OPEN
008200*    failure on a brand-new output file is rare enough that
008300*    operations would rather see the raw code and look it up
008400*    than have this program guess at a friendlier message
008500 01  FILE-STATUS-FIELDS.
008600     05  RPTFIL-FS                PIC XX.
008700         88  RPTFIL-SUCCESSFUL        VALUE '00'.
008800
008900 01  LINE-COUNTERS.
009000*        lines printed on the current page - reset to zero by
009100*        B0200- whenever it rolls over LINES-PER-PAGE
009200     05  LINES-ON-PAGE            PIC S9(4) COMP VALUE ZERO.
009300*        50 lines per page, matches the pre-printed stock - see
009400*        the 05-03-14 change-log entry above before changing it
009500     05  LINES-PER-PAGE           PIC S9(4) COMP VALUE +50.
009600*        how many pages have been headed so far, also becomes
009700*        the page number printed in the next header
009800     05  PAGE-COUNT               PIC S9(4) COMP VALUE ZERO.
009900*        total detail lines written, printed in the trailer
010000     05  REPORT-ROW-COUNT         PIC S9(7) COMP VALUE ZERO.
010100
010200*    captured once at A0100-INIT and printed unchanged on every
010300*    page header, so the whole report shows the date the job
010400*    actually ran even if it spans midnight
010500 01  RUN-DATE.
010600     05  RUN-DATE-CCYYMMDD        PIC 9(8).
010700
010800*    page header, line 1 of 2 - title, run date, page number
010900 01  RPT-HEADER-LINE-1.
011000     05  FILLER                   PIC X(20) VALUE
011100             'PBS LEDGER LISTING '.
011200     05  FILLER                   PIC X(10) VALUE 'RUN DATE: '.
011300     05  RHL-RUN-DATE             PIC 9(8).
011400     05  FILLER                   PIC X(10) VALUE '   PAGE: '.
011500     05  RHL-PAGE-NUMBER          PIC Z(3)9.
011600*    flat view of the header line, kept per DS-114's three-
011700*    REDEFINES minimum - not used by any paragraph, the header
011800*    is always built and moved field by field above
011900 01  RPT-HEADER-LINE-1-R REDEFINES RPT-HEADER-LINE-1.
012000     05  FILLER                   PIC X(60).
012100
012200*    page header, line 2 of 2 - column titles, fixed literal,
012300*    no fields to MOVE so there is no companion WORKING-STORAGE
012400*    record the way RPT-HEADER-LINE-1 needs one
012500 01  RPT-HEADER-LINE-2            PIC X(96) VALUE
012600         'TRAN-ID   TY AMOUNT        S DESCRIPTION'.
012700
012800*    one printed row per ledger record, same five columns as
012900*    TRANMAINT's interactive LIST screen so the hard-copy and
013000*    the online listing never disagree about what a row shows
013100 01  RPT-DETAIL-LINE.
013200     05  RDL-TRAN-ID              PIC Z(8)9.
013300     05  FILLER                   PIC X(1)  VALUE SPACE.
013400     05  RDL-TRAN-TYPE            PIC X(2).
013500     05  FILLER                   PIC X(1)  VALUE SPACE.
013600     05  RDL-TRAN-AMOUNT          PIC -(7)9.99.
013700     05  FILLER                   PIC X(1)  VALUE SPACE.
013800     05  RDL-TRAN-STATUS          PIC X(1).
013900     05  FILLER                   PIC X(1)  VALUE SPACE.
014000     05  RDL-TRAN-DESCRIPTION     PIC X(40).
014100*    flat view of the detail line, same purpose as the header's
014200*    REDEFINES above
014300 01  RPT-DETAIL-LINE-R REDEFINES RPT-DETAIL-LINE.
014400     05  FILLER                   PIC X(56).
014500
014600*    one line printed after the last detail line - row count
014700*    and page count, nothing else, see the 03-07-09 change-log
014800*    entry above for why there is no per-page footer
014900 01  RPT-TRAILER-LINE.
015000     05  FILLER                   PIC X(18) VALUE
015100             '*** END OF REPORT '.
015200     05  FILLER                   PIC X(7)  VALUE '- ROWS:'.
015300     05  RTL-ROW-COUNT            PIC Z(6)9.
015400     05  FILLER                   PIC X(8)  VALUE '  PAGES:'.
015500     05  RTL-PAGE-COUNT           PIC Z(3)9.
015600
015700     EXEC SQL INCLUDE SQLCA END-EXEC.
015800
015900*    pulls in the LEDGER host-variable record and its TRAN-TYPE
016000*    /TRAN-STATUS condition names - this report does not need
016100*    the condition names itself, it COPYs the whole layout only
016200*    because the cursor below FETCHes straight into LEDGER-* and
016300*    that is simpler than declaring a report-private host record
016400     COPY COPYLIB-LEDGER.
016500
016600*    whole-ledger scan, insertion order, no control breaks -
016700*    see the note on B0100-RUN-LEDGER-REPORT below about why
016800*    this is only one level deep instead of the three-deep
016900*    customer/invoice/item nesting SUBMIT-INVOICES.CBL used to
017000*    have
017100     EXEC SQL
017200         DECLARE RCURSRV1 CURSOR FOR
017300             SELECT TRAN_ID, TRAN_TYPE, TRAN_AMOUNT,
017400                    TRAN_STATUS, TRAN_DESCRIPTION
017500             FROM PBSLDG.LEDGER
017600             ORDER BY TRAN_ID
017700     END-EXEC.
017800
017900*    shared error-message working storage, filled in and PERFORM
018000*    Z0900-error-routine'd below whenever SQLCODE comes back bad
018100     COPY COPYLIB-Z0900-error-wkstg.
018200
018300*****************************************************************
018400*    MAIN LINE - OPEN THE REPORT FILE AND THE CURSOR, PRINT EVERY
018500*    ROW, PRINT THE TRAILER, CLOSE EVERYTHING, STOP.
018600 PROCEDURE DIVISION.
018700
018800 0000-MAIN.
018900*        WC-MSG-SRCFILE names this program in any Z0900- error
019000*        line that ends up in SQLERROR.LOG, so ops can tell
019100*        TRANRPT's database errors apart from TRANEDIT's or
019200*        TRANMAINT's without opening the source to check
019300     MOVE 'TRANRPT.CBL' TO WC-MSG-SRCFILE
019400     PERFORM A0100-INIT
019500*        B0100- runs the whole report in one PERFORM - there
019600*        is no second pass, so by the time control comes back
019700*        here every row has been printed and the trailer line
019800*        has already gone out
019900     PERFORM B0100-RUN-LEDGER-REPORT
020000     PERFORM Z0100-EXIT-APPLICATION
020100*        batch program, no caller to return a value to - GOBACK
020200*        ends the run unit the same as STOP RUN would here
020300     GOBACK.
020400***********************
020500
020600*    opens REPORT-OUT and the ledger cursor, primes the first
020700*    row so B0100- always has a row (or a clean EOF) to look at
020800*    the first time it is PERFORMed
020900 A0100-INIT.
021000     MOVE 'N' TO RPT-EOF-SWITCH
021100     MOVE ZERO TO LINES-ON-PAGE, PAGE-COUNT, REPORT-ROW-COUNT
021200     ACCEPT RUN-DATE-CCYYMMDD FROM DATE YYYYMMDD
021300
021400     OPEN OUTPUT REPORT-OUT
021500     IF NOT RPTFIL-SUCCESSFUL
021600*            an OPEN failure here is fatal - there is nowhere
021700*            to write a detail line to, so go straight to EOF
021800*            and let Z0100- close things down cleanly
021900         DISPLAY ' REPORT-OUT OPEN ERROR, STATUS ' RPTFIL-FS
022000         SET RPT-EOF TO TRUE
022100     ELSE
022200         EXEC SQL OPEN RCURSRV1 END-EXEC
022300         IF SQLCODE NOT = ZERO
022400             MOVE SQLCODE    TO WN-MSG-SQLCODE
022500             MOVE 'RCURSRV1' TO WC-MSG-TBLCURS
022600             MOVE 'A0100-INIT' TO WC-MSG-PARA
022700             PERFORM Z0900-error-routine
022800             SET RPT-EOF TO TRUE
022900         ELSE
023000             PERFORM B0500-FETCH-LEDGER-ROW
023100         END-IF
023200     END-IF.
023300***********************
023400
023500*    ONE LEVEL OF LOOPING - THE WHOLE LEDGER IS ONE FLAT TABLE,
023600*    SO THIS DOES NOT NEST CUSTOMER/INVOICE/ITEM LOOPS THE WAY
023700*    THE OLD INVOICE REPORT USED TO.
023800*
023900*    (DS-114 note) a maintainer who remembers SUBMIT-INVOICES.CBL
024000*    may expect three nested cursors here - there is only one,
024100*    on purpose, because the ledger has no parent/child structure
024200*    to walk.  Do not reintroduce nesting "to be safe".
024300 B0100-RUN-LEDGER-REPORT.
024400     PERFORM B0200-PRINT-DETAIL-LINE THRU B0200-EXIT
024500             UNTIL RPT-EOF
024600     PERFORM B0400-PRINT-TRAILER.
024700***********************
024800
024900*    prints one ledger row, rolling to a new page first if the
025000*    current page is full or this is the very first row of the
025100*    whole run (LINES-ON-PAGE starts at zero, same trigger)
025200 B0200-PRINT-DETAIL-LINE.
025300     IF LINES-ON-PAGE = ZERO
025400         PERFORM B0300-PRINT-PAGE-HEADER
025500     END-IF
025600
025700*        field-by-field build of the detail line from the host
025800*        variables the cursor just fetched into
025900     MOVE LEDGER-TRAN-ID          TO RDL-TRAN-ID
026000     MOVE LEDGER-TRAN-TYPE        TO RDL-TRAN-TYPE
026100     MOVE LEDGER-TRAN-AMOUNT      TO RDL-TRAN-AMOUNT
026200     MOVE LEDGER-TRAN-STATUS      TO RDL-TRAN-STATUS
026300     MOVE LEDGER-TRAN-DESCRIPTION TO RDL-TRAN-DESCRIPTION
026400     MOVE RPT-DETAIL-LINE         TO REPORT-LINE
026500     WRITE REPORT-LINE
026600     ADD 1 TO LINES-ON-PAGE
026700     ADD 1 TO REPORT-ROW-COUNT
026800
026900*        roll the page counter back to zero once it hits the
027000*        page size - the NEXT call to this paragraph is what
027100*        actually prints the new header, not this statement
027200     IF LINES-ON-PAGE >= LINES-PER-PAGE
027300         MOVE ZERO TO LINES-ON-PAGE
027400     END-IF
027500
027600     PERFORM B0500-FETCH-LEDGER-ROW
027700     .
027800 B0200-EXIT.
027900     EXIT.
028000***********************
028100
028200*    prints the two-line page header and bumps PAGE-COUNT -
028300*    TOP-OF-FORM throws the printer to a new physical page
028400*    before line 1 goes out
028500 B0300-PRINT-PAGE-HEADER.
028600     ADD 1 TO PAGE-COUNT
028700     MOVE RUN-DATE-CCYYMMDD TO RHL-RUN-DATE
028800     MOVE PAGE-COUNT        TO RHL-PAGE-NUMBER
028900     MOVE RPT-HEADER-LINE-1 TO REPORT-LINE
029000     WRITE REPORT-LINE AFTER ADVANCING TOP-OF-FORM
029100     MOVE RPT-HEADER-LINE-2 TO REPORT-LINE
029200     WRITE REPORT-LINE.
029300***********************
029400
029500*    closing trailer - see the 03-07-09 change-log entry for why
029600*    this replaced a per-page footer
029700 B0400-PRINT-TRAILER.
029800*        note this is the ONLY place REPORT-ROW-COUNT and
029900*        PAGE-COUNT ever get printed - there is deliberately no
030000*        running subtotal on the page headers, per the note in
030100*        the program banner at the top of this listing
030200     MOVE REPORT-ROW-COUNT TO RTL-ROW-COUNT
030300     MOVE PAGE-COUNT       TO RTL-PAGE-COUNT
030400     MOVE RPT-TRAILER-LINE TO REPORT-LINE
030500     WRITE REPORT-LINE.
030600***********************
030700
030800*    one FETCH of the ledger cursor - sets RPT-EOF the moment
030900*    SQLCODE comes back non-zero, whether that is a clean
031000*    end-of-cursor (+100) or an actual database error; this
031100*    report does not distinguish the two the way TRANEDIT does,
031200*    because a mid-run database error here has nowhere useful
031300*    to post a reject record to - it simply stops the report
031400 B0500-FETCH-LEDGER-ROW.
031500     EXEC SQL
031600         FETCH RCURSRV1
031700         INTO :LEDGER-TRAN-ID, :LEDGER-TRAN-TYPE,
031800              :LEDGER-TRAN-AMOUNT, :LEDGER-TRAN-STATUS,
031900              :LEDGER-TRAN-DESCRIPTION
032000     END-EXEC
032100
032200     IF SQLCODE NOT = ZERO
032300         SET RPT-EOF TO TRUE
032400     END-IF.
032500***********************
032600
032700*    closes the cursor and the report file - reached whether the
032800*    run ended cleanly or A0100- sent it straight here on an
032900*    OPEN failure, so both CLOSEs must tolerate "never opened"
033000 Z0100-EXIT-APPLICATION.
033100*        GnuCOBOL and most mainframe runtimes tolerate a CLOSE
033200*        of a cursor that never OPENed, which is why A0100-INIT
033300*        does not have to skip straight past this paragraph on
033400*        an OPEN error - it is simpler to always call it
033500     EXEC SQL CLOSE RCURSRV1 END-EXEC
033600     CLOSE REPORT-OUT.
033700***********************
033800
033900*    shared database-error handler, shape identical to every
034000*    other program in the suite - fills WC-MSG-* before calling
034100*    this, the COPY below builds the text and CALLs sqllog
034200 Z0900-error-routine.
034300     COPY COPYLIB-Z0900-error-routine.
034400 .
034500***********************
