000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    TranMaint IS INITIAL.
000400 AUTHOR.        T JANSSON.
000500 INSTALLATION.  PBS LEDGER SYSTEMS.
000600 DATE-WRITTEN.  1994-04-18.
000700 DATE-COMPILED.
000800 SECURITY.      PBS INTERNAL USE ONLY - NOT FOR RELEASE.
000900*
001000* Purpose: look up, list, update and delete posted ledger rows.
001100*          CALLed from TRANLEDGER's main menu with a 2-char
001200*          option code in LC-ACCEPT - does not touch TranEdit's
001300*          edit rules, this program only does CRUD against a
001400*          transaction that is already on the ledger.
001500*
001600*          IS INITIAL ABOVE MATTERS - EVERY WORKING-STORAGE VALUE
001700*          CLAUSE IN THIS PROGRAM IS RE-APPLIED ON EACH CALL, SO
001800*          A SWITCH LEFT 'Y' BY ONE OPERATOR'S LOOKUP CANNOT LEAK
001900*          INTO THE NEXT OPERATOR'S LOOKUP.  DO NOT REMOVE IS
002000*          INITIAL WITHOUT ALSO AUDITING EVERY SWITCH BELOW FOR A
002100*          MISSING RESET AT THE TOP OF ITS OWN PARAGRAPH.
002200*
002300*****************************************************************
002400*
002500*   CHANGE LOG
002600*
002700*   94-04-18  TJ   INITIAL CUT, TICKET PBS-2201.  READ (72) AND
002800*                  LIST (71) ONLY.
002900*   94-06-09  TJ   ADDED UPDATE (73) - WHOLESALE OVERWRITE, NO
003000*                  RE-EDIT OF THE REPLACEMENT RECORD.  THIS WAS
003100*                  A DELIBERATE CHOICE, NOT AN OVERSIGHT - THE
003200*                  EDIT RULES IN TRANEDIT ARE POSTING RULES, AND
003300*                  AN OPERATOR CORRECTING A TYPO ON AN ALREADY-
003400*                  POSTED ROW IS NOT "POSTING" AGAIN.
003500*   94-09-22  BK   ADDED DELETE (74) WITH Y/N CONFIRMATION, SAME
003600*                  PATTERN AS M0180-DELETE-ARTICLE USED TO HAVE.
003700*   98-12-11  BK   Y2K - TRAN-TIMESTAMP ON UPDATE NOW STAMPED AS
003800*                  AN 8-DIGIT CENTURY DATE, NOT A 2-DIGIT YEAR.
003900*   01-06-04  SS   LIST NOW REPORTS PAGE-TOTAL-PAGES/ELEMENTS
004000*                  INSTEAD OF JUST DUMPING THE WHOLE LEDGER -
004100*                  OPERATORS KEPT ASKING "HOW MANY MORE PAGES".
004200*   03-06-22  SS   LIST REUSES COPYLIB-PAGERES, TICKET PBS-2201 -
004300*                  PAGE CAPPED AT 50 ROWS, SAME AS THE COPYBOOK.
004400*   05-03-14  SS   DOCUMENTATION PASS PER DATA ADMINISTRATION
004500*                  STANDARD DS-114 - FIELD AND PARAGRAPH
004600*                  COMMENTARY ADDED THROUGHOUT.  ALSO REMOVED
004700*                  THE CLASS WC-MENU-LETTER SPECIAL-NAMES ENTRY
004800*                  BELOW - IT WAS NEVER WIRED TO ANYTHING.  THIS
004900*                  PROGRAM TAKES ITS DISPATCH CODE AS A 2-DIGIT
005000*                  NUMBER STRING ('71'-'74') IN LC-ACCEPT, NOT A
005100*                  SINGLE LETTER, SO A LETTER CLASS TEST NEVER
005200*                  APPLIED HERE - SERVICEMENU.CBL, THE PROGRAM
005300*                  THIS ONE'S SHAPE FOLLOWS, HAS NO SUCH CLASS
005400*                  EITHER.  NO LOGIC CHANGED BY THIS ENTRY.
005500*
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800*    (DS-114 note) no SPECIAL-NAMES entries are needed by this
005900*    program - it owns no print file and tests no class of
006000*    characters, so the paragraph below is intentionally empty
006100*    rather than carrying a class test that nothing checks
006200 SPECIAL-NAMES.
006300
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600*    no files of its own - every row this program touches comes
006700*    from PBSLDG.LEDGER by way of a cursor or a singleton SELECT
006800
006900 DATA DIVISION.
007000 FILE SECTION.
007100*    no FD - see the note under FILE-CONTROL above
007200
007300 WORKING-STORAGE SECTION.
007400
007500     EXEC SQL INCLUDE SQLCA END-EXEC.
007600
007700*    the LEDGER host-variable record - shared layout with
007800*    TRANEDIT and TRANRPT, see COPYLIB-LEDGER for the field-by-
007900*    field rationale and the two REDEFINES it carries
008000     COPY COPYLIB-LEDGER.
008100
008200*    the 50-row page buffer LIST fills one row at a time in
008300*    M0200-FETCH-LIST-ROW and prints from in M0112-PRINT-PAGE-
008400*    RESULT - see COPYLIB-PAGERES for the OCCURS limit rationale
008500     COPY COPYLIB-PAGERES.
008600
008700*    list cursor - ledger order is TRAN-ID ascending, which is
008800*    also insertion order since TranEdit assigns IDs in order -
008900*    there is deliberately no WHERE clause, M0111-BUILD-PAGE-
009000*    RESULT does the skip/keep arithmetic itself rather than
009100*    pushing an OFFSET/FETCH FIRST onto the database, because
009200*    this shop's production DB2 release when the cursor was
009300*    written did not support that syntax
009400     EXEC SQL
009500         DECLARE MCURSRV1 CURSOR FOR
009600             SELECT TRAN_ID, TRAN_TYPE, TRAN_AMOUNT,
009700                    TRAN_DESCRIPTION, TRAN_TIMESTAMP,
009800                    TRAN_STATUS, TRAN_TARGET_ACCOUNT,
009900                    TRAN_ORIGINAL_ID, TRAN_INITIATED_BY
010000             FROM PBSLDG.LEDGER
010100             ORDER BY TRAN_ID
010200     END-EXEC.
010300
010400 01  MENU-SWITCHES.
010500*        not tested anywhere in this cut - carried over from
010600*        SERVICEMENU.CBL's own switch group where it drove an
010700*        inner sub-menu loop this program does not have (see the
010800*        "no submenu level" note in TRANLEDGER's banner); left
010900*        declared rather than deleted in case a future LIST
011000*        refinement grows an inner accept/re-page loop
011100     05  is-exit-update-menu-switch   PIC X(1) VALUE 'N'.
011200         88  is-exit-update-menu              VALUE 'Y'.
011300*        set by M0190-confirm-id-number, tested by every M01XX
011400*        CRUD paragraph immediately after calling it - this is
011500*        the one switch in this group that actually drives flow
011600     05  is-existing-id-number-switch PIC X(1) VALUE 'N'.
011700         88  is-existing-id-number             VALUE 'Y'.
011800*        drives the FETCH loop in M0111-BUILD-PAGE-RESULT - flips
011900*        to N either on cursor exhaustion or once the page is
012000*        full, whichever happens first
012100     05  MORE-ROWS-SWITCH             PIC X(1) VALUE 'Y'.
012200         88  MORE-ROWS                        VALUE 'Y'.
012300
012400*    (DS-114 note) this block started life as a straight copy of
012500*    SERVICEMENU.CBL's switch group, which is why the naming does
012600*    not match this program's own M01XX/WE-/w9- prefix habits -
012700*    "is-exit-update-menu-switch" and "is-existing-id-number-
012800*    switch" read like they belong to a screen-transaction
012900*    program, because that is exactly where they came from.  No
013000*    attempt was made to rename them to this program's own style
013100*    as part of this pass - that would be a logic-free rename
013200*    touching every PERFORM/IF that tests an 88-level below, and
013300*    DS-114 documentation passes do not re-touch working logic.
013400*    working storage data for error routine
013500     COPY COPYLIB-Z0900-error-wkstg.
013600
013700*    generic "press enter" / confirm prompts - not part of any
013800*    record, just scratch fields for an ACCEPT to land in
013900*
014000*    (DS-114 note) wc-accept here absorbs a "press <enter>"
014100*    keystroke at the bottom of M0110- only - it is NOT the same
014200*    field as TRANLEDGER's wc-accept (the 2-digit menu choice),
014300*    even though the name and PIC happen to match.  Each program
014400*    in this suite declares its own copy rather than sharing one
014500*    through a copybook, because the two uses are unrelated and
014600*    a shared copybook would invite someone to "clean up" one
014700*    program's usage in a way that quietly breaks the other's.
014800 01  wc-accept                    PIC X(2)     VALUE SPACE.
014900*        one-byte Y/N answer for M0180-'s delete confirmation -
015000*        see the lower-case 'y' note at that paragraph for why
015100*        this is tested against two literals, not an 88-level
015200 01  wc-confirm                   PIC X(1)     VALUE SPACE.
015300
015400*    the operator-entered lookup key for READ/UPDATE/DELETE -
015500*    this is a plain COMP, not tied to LEDGER-TRAN-ID's PIC, so
015600*    it can be ACCEPTed straight from the terminal without a
015700*    MOVE through an intermediate display field first
015800 01  w9-tran-id                   PIC S9(9)    COMP VALUE ZERO.
015900
016000*    LIST's paging parameters, all COMP per DS-114 and because
016100*    every one of them takes part in arithmetic below
016200*    (COMPUTE PR-SKIP-REMAINING, COMPUTE PAGE-TOTAL-PAGES)
016300 01  PAGE-REQUEST.
016400*        0-based, operator-entered - page 0 is the first page,
016500*        matching how the old PBS list screens numbered pages
016600     05  PR-PAGE-INDEX            PIC S9(9)    COMP VALUE ZERO.
016700*        clamped to 1-50 by M0110- before any arithmetic uses it
016800     05  PR-PAGE-SIZE             PIC S9(9)    COMP VALUE ZERO.
016900*        counts down from (PAGE-INDEX * PAGE-SIZE) to zero as
017000*        M0200-FETCH-LIST-ROW discards rows ahead of the
017100*        requested page - once this hits zero the next fetched
017200*        row is the first one that actually belongs on the page
017300     05  PR-SKIP-REMAINING        PIC S9(9)    COMP VALUE ZERO.
017400
017500*    zero-suppressed display forms of the fields READ/UPDATE/
017600*    DELETE put on the screen - WE- is this program's edited-
017700*    field prefix, same idea as the list line fields below
017800*
017900*    (DS-114 note) these six are all separate 01-level items
018000*    rather than one group record, because each is moved to and
018100*    DISPLAYed independently by a different paragraph - grouping
018200*    them would not save a MOVE anywhere and would only make it
018300*    harder to see at a glance which display field belongs to
018400*    which screen
018500*        filled by M0120-READ-TRANSACTION and again by M0130-/
018600*        M0180- by way of M0190-confirm-id-number's MOVE
018700 01  WE-TRAN-ID                   PIC Z(8)9.
018800*        filled only on READ - UPDATE and DELETE never display
018900*        the original-id column
019000 01  WE-ORIGINAL-ID                PIC Z(8)9.
019100*        the sign-leading edit keeps a negative amount visibly
019200*        different from a positive one on screen
019300 01  WE-TRAN-AMOUNT                PIC -(7)9.99.
019400*        the following three are filled only by M0112-PRINT-
019500*        PAGE-RESULT, never by the READ/UPDATE/DELETE screens
019600 01  WE-PAGE-NUMBER                PIC Z(8)9.
019700 01  WE-PAGE-TOTAL-PAGES           PIC Z(8)9.
019800 01  WE-PAGE-TOTAL-ELEMENTS        PIC Z(8)9.
019900
020000*    one print line for a LIST row, with a flat redefine used
020100*    when the row needs to go to the reject/trace log as a
020200*    single 68-byte chunk instead of piece by piece
020300*
020400*    (DS-114 note) WE-LIST-RAW below is not referenced anywhere
020500*    in the current PROCEDURE DIVISION - no trace log exists in
020600*    this cut of the program.  It is kept, honestly, because it
020700*    is genuinely useful the day someone adds one: the whole
020800*    pipe-delimited row is already laid out as a single field,
020900*    ready to WRITE to a sequential file without rebuilding it.
021000 01  WE-LIST-LINE.
021100     05  WE-LIST-ID               PIC Z(8)9.
021200     05  FILLER                   PIC X(1)  VALUE '|'.
021300     05  WE-LIST-TYPE             PIC X(2).
021400     05  FILLER                   PIC X(1)  VALUE '|'.
021500     05  WE-LIST-AMOUNT           PIC -(7)9.99.
021600     05  FILLER                   PIC X(1)  VALUE '|'.
021700     05  WE-LIST-STATUS           PIC X(1).
021800     05  FILLER                   PIC X(1)  VALUE '|'.
021900     05  WE-LIST-DESC             PIC X(40).
022000 01  WE-LIST-LINE-R REDEFINES WE-LIST-LINE.
022100     05  WE-LIST-RAW              PIC X(68).
022200
022300*    screen rule line, same 72-dash width the old PBS screens
022400*    used for their own headlines
022500*
022600*    (DS-114 note) this HEADLINE is six characters narrower than
022700*    TRANLEDGER's own HEADLINE (78 dashes) - TRANLEDGER draws the
022800*    Swedish main-menu text and wants a wider rule, this program
022900*    draws column-labelled screens like "ID|TY|AMOUNT..." and 72
023000*    was simply what fit the old READ screen's widest DISPLAY
023100*    line when this program was first written in 1994.  The two
023200*    HEADLINEs are not shared through a copybook for the same
023300*    reason wc-accept is not - different screens, different
023400*    widths, no benefit to forcing them to match.
023500 01  HEADLINE                     PIC X(72) VALUE ALL '-'.
023600
023700 LINKAGE SECTION.
023800*    the 2-digit dispatch code TRANLEDGER's menu hands in - '71'
023900*    LIST, '72' READ, '73' UPDATE, '74' DELETE - see 0000-
024000*    TRANMAINT's EVALUATE below; anything else is rejected there,
024100*    not here, because this field has no 88-levels of its own
024200*    (DS-114 note) declared PIC X(2) VALUE SPACE even though a
024300*    LINKAGE item's VALUE clause is never applied (the caller's
024400*    storage is what is actually used) - kept only because every
024500*    other field declaration in this program carries an explicit
024600*    VALUE, and an omission here would look like an oversight to
024700*    the next person reading the listing rather than a deliberate
024800*    choice
024900 01  LC-ACCEPT                    PIC X(2)   VALUE SPACE.
025000
025100*****************************************************************
025200*    MAIN LINE.  ONE CALL IN, ONE CRUD OPERATION RUN, ONE EXIT
025300*    PROGRAM BACK TO THE MENU - THIS SUBPROGRAM NEVER LOOPS ON
025400*    ITS OWN, TRANLEDGER'S MENU LOOP IS WHAT BRINGS THE OPERATOR
025500*    BACK HERE FOR A SECOND TRANSACTION.
025600 PROCEDURE DIVISION USING LC-ACCEPT.
025700 0000-TRANMAINT.
025800
025900*    (DS-114 note) 0000-TRANMAINT is the entire main line of this
026000*    subprogram - there is no A0100-INIT counterpart the way
026100*    TRANLEDGER has one, because there is nothing to initialize:
026200*    every field this program touches either comes in fresh on
026300*    LC-ACCEPT or is reset at the top of the M01XX paragraph that
026400*    uses it.  A stray initialization paragraph here would be a
026500*    paragraph with nothing in it, which is worse than no
026600*    paragraph at all.
026700*    current source file to error handler
026800     MOVE 'TRANMAINT.CBL' TO WC-MSG-SRCFILE
026900
027000*        (DS-114 note) WHEN OTHER below is reachable in
027100*        practice only if TRANLEDGER's own EVALUATE (which only
027200*        ever sends '71'-'74') is changed without a matching
027300*        change here - it is a defensive leg, not dead code,
027400*        because this is a CALLed subprogram and cannot assume
027500*        its caller will always stay in sync with it
027600     EVALUATE LC-ACCEPT
027700*            71 - page through the whole ledger, newest rows
027800*            last since TranEdit only ever appends
027900         WHEN '71'
028000             PERFORM M0110-LIST-TRANSACTIONS
028100*            72 - show every column of one row, read-only
028200         WHEN '72'
028300             PERFORM M0120-READ-TRANSACTION
028400*            73 - wholesale-overwrite one row, see the banner
028500*            above M0130- for why this is not a re-edit
028600         WHEN '73'
028700             PERFORM M0130-UPDATE-TRANSACTION
028800*            74 - remove one row for good, after a Y/N
028900         WHEN '74'
029000             PERFORM M0180-DELETE-TRANSACTION
029100         WHEN OTHER
029200             DISPLAY 'TRANMAINT - INVALID OPTION FROM CALLER'
029300     END-EVALUATE
029400
029500*        IS INITIAL (see the program banner) re-applies every
029600*        WORKING-STORAGE VALUE clause the instant control
029700*        returns to the caller, so EXIT PROGRAM is all that is
029800*        needed here - there is no cleanup paragraph to PERFORM
029900     EXIT PROGRAM
030000     .
030100
030200*****************************************************************
030300*    LIST - BATCH FLOW "LIST (PAGINATED)".  ASKS FOR A 0-BASED
030400*    PAGE INDEX AND A PAGE SIZE (CAPPED AT 50, THE COPYBOOK'S
030500*    OCCURS LIMIT), BUILDS PAGE-RESULT-REC AND PRINTS IT.
030600 M0110-LIST-TRANSACTIONS.
030700
030800*        two prompts, both COMP targets - ACCEPT moves the
030900*        typed digits straight into the numeric field, no
031000*        intermediate display field needed on the input side
031100*        (unlike the WE- fields, which exist only for output)
031200     DISPLAY HEADLINE
031300     DISPLAY 'LIST TRANSACTIONS'
031400     DISPLAY HEADLINE
031500     DISPLAY 'PAGE INDEX (0-BASED): ' WITH NO ADVANCING
031600     ACCEPT PR-PAGE-INDEX
031700     DISPLAY 'PAGE SIZE (MAX 50)  : ' WITH NO ADVANCING
031800     ACCEPT PR-PAGE-SIZE
031900
032000*        clamp before M0111- does any arithmetic with this field
032100*        - an operator typing 0 or a negative number, or a
032200*        number over the copybook's OCCURS 50 limit, silently
032300*        gets a full 50-row page instead of a COBOL subscript
032400*        error three paragraphs downstream
032500     IF PR-PAGE-SIZE > 50 OR PR-PAGE-SIZE < 1
032600         MOVE 50 TO PR-PAGE-SIZE
032700     END-IF
032800
032900     PERFORM M0111-BUILD-PAGE-RESULT
033000     PERFORM M0112-PRINT-PAGE-RESULT
033100
033200     DISPLAY SPACE
033300     DISPLAY 'PRESS <ENTER> TO CONTINUE...'
033400     ACCEPT WC-ACCEPT
033500     .
033600
033700*    SKIP (PAGE-INDEX * PAGE-SIZE) ROWS, THEN KEEP UP TO
033800*    PAGE-SIZE ROWS AS PAGE-CONTENT
033900*
034000*    (DS-114 note) PAGE-TOTAL-ELEMENTS/PAGE-TOTAL-PAGES are
034100*    computed from a COUNT(*) that is a separate statement from
034200*    the FETCH loop below - on a ledger being posted to by
034300*    TRANEDIT at the same moment a LIST is run, the count and
034400*    the fetched rows could in principle disagree by one or two
034500*    rows.  This has never been reported as a problem in
034600*    practice because the two jobs are not scheduled to overlap.
034700 M0111-BUILD-PAGE-RESULT.
034800
034900*        reset the copybook's running totals before this
035000*        paragraph's own SELECT COUNT(*) and cursor scan below
035100*        fill them in fresh - PAGE-RESULT-REC is shared across
035200*        calls (it lives in WORKING-STORAGE, not LINKAGE), so a
035300*        prior LIST's counts would otherwise still be sitting
035400*        in it when a second LIST runs in the same CALL
035500     MOVE ZERO TO PAGE-CONTENT-COUNT, PAGE-TOTAL-ELEMENTS
035600     COMPUTE PR-SKIP-REMAINING =
035700             PR-PAGE-INDEX * PR-PAGE-SIZE
035800     SET PAGE-CONTENT-IDX TO 1
035900
036000     EXEC SQL
036100         SELECT COUNT(*)
036200         INTO :PAGE-TOTAL-ELEMENTS
036300         FROM PBSLDG.LEDGER
036400     END-EXEC
036500
036600     COMPUTE PAGE-TOTAL-PAGES =
036700             (PAGE-TOTAL-ELEMENTS + PR-PAGE-SIZE - 1) /
036800             PR-PAGE-SIZE
036900*        integer division above rounds toward zero, which for a
037000*        remainder-having page count rounds DOWN one short - the
037100*        "+ PR-PAGE-SIZE - 1" trick fixes that without needing a
037200*        separate remainder test
037300     IF PAGE-TOTAL-ELEMENTS = ZERO
037400         MOVE ZERO TO PAGE-TOTAL-PAGES
037500     END-IF
037600     COMPUTE PAGE-NUMBER = PR-PAGE-INDEX + 1
037700
037800     MOVE 'Y' TO MORE-ROWS-SWITCH
037900     EXEC SQL OPEN MCURSRV1 END-EXEC
038000     IF SQLCODE NOT = ZERO
038100         MOVE SQLCODE    TO WN-MSG-SQLCODE
038200         MOVE 'MCURSRV1' TO WC-MSG-TBLCURS
038300         MOVE 'M0111-BUILD-PAGE-RESULT' TO WC-MSG-PARA
038400         PERFORM Z0900-error-routine
038500         MOVE 'N' TO MORE-ROWS-SWITCH
038600     END-IF
038700
038800     PERFORM M0200-FETCH-LIST-ROW THRU M0200-EXIT
038900             UNTIL NOT MORE-ROWS
039000
039100     EXEC SQL CLOSE MCURSRV1 END-EXEC
039200     .
039300
039400*    ONE FETCH OF THE LIST CURSOR - ROWS BEFORE THE SKIP POINT
039500*    ARE FETCHED AND DISCARDED, ROWS AFTER IT ARE COPIED INTO
039600*    PAGE-CONTENT UNTIL THE PAGE IS FULL
039700*
039800*    (DS-114 note) named M0200- rather than M0113- or similar -
039900*    the 0200 numbering band in this shop's paragraph-numbering
040000*    habit is reserved for cursor FETCH loops specifically,
040100*    separate from the 01XX band used for the CRUD verbs
040200*    themselves; M0210-PRINT-LIST-ROW follows the same 0210- shape
040300*    for the same reason - it is this program's "print one row"
040400*    loop body, paired with the M0112- PERFORM VARYING that
040500*    drives it
040600 M0200-FETCH-LIST-ROW.
040700
040800     EXEC SQL
040900         FETCH MCURSRV1
041000         INTO :LEDGER-TRAN-ID, :LEDGER-TRAN-TYPE,
041100              :LEDGER-TRAN-AMOUNT, :LEDGER-TRAN-DESCRIPTION,
041200              :LEDGER-TRAN-TIMESTAMP, :LEDGER-TRAN-STATUS,
041300              :LEDGER-TARGET-ACCOUNT, :LEDGER-ORIGINAL-ID,
041400              :LEDGER-INITIATED-BY
041500     END-EXEC
041600
041700     IF SQLCODE NOT = ZERO
041800*            cursor exhausted before the requested page even
041900*            started - normal when the operator asks for a page
042000*            index past the end of the ledger, not an error
042100         MOVE 'N' TO MORE-ROWS-SWITCH
042200     ELSE
042300         IF PR-SKIP-REMAINING > ZERO
042400             SUBTRACT 1 FROM PR-SKIP-REMAINING
042500         ELSE
042600             IF PAGE-CONTENT-COUNT < PR-PAGE-SIZE
042700*                    field-by-field copy into the PAGE-CONTENT
042800*                    occurrence at PAGE-CONTENT-IDX - same field
042900*                    order as the cursor's SELECT list above, on
043000*                    purpose, so this block reads top to bottom
043100*                    with no field out of place
043200                 MOVE LEDGER-TRAN-ID      TO
043300                         PGROW-TRAN-ID(PAGE-CONTENT-IDX)
043400                 MOVE LEDGER-TRAN-TYPE    TO
043500                         PGROW-TRAN-TYPE(PAGE-CONTENT-IDX)
043600                 MOVE LEDGER-TRAN-AMOUNT  TO
043700                         PGROW-TRAN-AMOUNT(PAGE-CONTENT-IDX)
043800                 MOVE LEDGER-TRAN-DESCRIPTION TO
043900                         PGROW-TRAN-DESCRIPTION(PAGE-CONTENT-IDX)
044000                 MOVE LEDGER-TRAN-TIMESTAMP TO
044100                         PGROW-TRAN-TIMESTAMP(PAGE-CONTENT-IDX)
044200                 MOVE LEDGER-TRAN-STATUS  TO
044300                         PGROW-TRAN-STATUS(PAGE-CONTENT-IDX)
044400                 MOVE LEDGER-TARGET-ACCOUNT TO
044500                         PGROW-TARGET-ACCOUNT(PAGE-CONTENT-IDX)
044600                 MOVE LEDGER-ORIGINAL-ID  TO
044700                         PGROW-ORIGINAL-ID(PAGE-CONTENT-IDX)
044800                 MOVE LEDGER-INITIATED-BY TO
044900                         PGROW-INITIATED-BY(PAGE-CONTENT-IDX)
045000                 ADD 1 TO PAGE-CONTENT-COUNT
045100                 SET PAGE-CONTENT-IDX UP BY 1
045200             ELSE
045300*                    page is full - stop fetching even though
045400*                    the cursor may still have rows left; the
045500*                    next LIST call with the next page index
045600*                    will re-open the cursor from the top and
045700*                    skip forward again, see the M0111- note
045800*                    above about why this is a fresh OPEN every
045900*                    time rather than a held-open cursor
046000                 MOVE 'N' TO MORE-ROWS-SWITCH
046100             END-IF
046200         END-IF
046300     END-IF
046400     .
046500 M0200-EXIT.
046600     EXIT.
046700
046800*****************************************************************
046900*    PRINTS THE PAGE HEADER, ONE LINE PER ROW IN PAGE-CONTENT,
047000*    AND THE PAGE/COUNT TRAILER - NOTHING HERE TOUCHES THE
047100*    DATABASE, IT ONLY READS WHAT M0111- ALREADY FETCHED
047200 M0112-PRINT-PAGE-RESULT.
047300
047400*        the three page/count fields are edited for display
047500*        here and nowhere else - M0111- leaves them as plain
047600*        COMP, this paragraph is the only consumer that needs
047700*        a zero-suppressed screen form of them
047800     MOVE PAGE-NUMBER         TO WE-PAGE-NUMBER
047900     MOVE PAGE-TOTAL-PAGES    TO WE-PAGE-TOTAL-PAGES
048000     MOVE PAGE-TOTAL-ELEMENTS TO WE-PAGE-TOTAL-ELEMENTS
048100
048200     DISPLAY HEADLINE
048300     DISPLAY 'ID|TY|AMOUNT     |S|DESCRIPTION'
048400     DISPLAY HEADLINE
048500
048600     SET PAGE-CONTENT-IDX TO 1
048700     PERFORM M0210-PRINT-LIST-ROW THRU M0210-EXIT
048800             VARYING PAGE-CONTENT-IDX FROM 1 BY 1
048900             UNTIL PAGE-CONTENT-IDX > PAGE-CONTENT-COUNT
049000
049100     DISPLAY HEADLINE
049200     DISPLAY 'PAGE ' WE-PAGE-NUMBER ' OF ' WE-PAGE-TOTAL-PAGES
049300             ' - ' WE-PAGE-TOTAL-ELEMENTS ' ROWS TOTAL'
049400     .
049500
049600*    ONE ROW, PIPE-DELIMITED TO THE SCREEN - SAME FIELD ORDER AND
049700*    SEPARATOR CHARACTER AS SQLLOG'S WIRE FORMAT, FOR A CONSISTENT
049800*    LOOK ACROSS EVERYTHING THIS SUITE PRINTS
049900 M0210-PRINT-LIST-ROW.
050000*        PAGE-CONTENT-IDX is set by the PERFORM ... VARYING in
050100*        M0112- that calls this paragraph - it is not set here,
050200*        this paragraph only reads it as a subscript
050300     MOVE PGROW-TRAN-ID(PAGE-CONTENT-IDX)     TO WE-LIST-ID
050400     MOVE PGROW-TRAN-TYPE(PAGE-CONTENT-IDX)   TO WE-LIST-TYPE
050500     MOVE PGROW-TRAN-AMOUNT(PAGE-CONTENT-IDX) TO WE-LIST-AMOUNT
050600     MOVE PGROW-TRAN-STATUS(PAGE-CONTENT-IDX) TO WE-LIST-STATUS
050700     MOVE PGROW-TRAN-DESCRIPTION(PAGE-CONTENT-IDX) TO
050800             WE-LIST-DESC
050900     DISPLAY WE-LIST-ID '|' WE-LIST-TYPE '|' WE-LIST-AMOUNT
051000             '|' WE-LIST-STATUS '|' WE-LIST-DESC
051100     .
051200 M0210-EXIT.
051300     EXIT.
051400
051500*****************************************************************
051600*    READ BY ID
051700 M0120-READ-TRANSACTION.
051800*
051900*    (DS-114 note) this is the only screen in the program that
052000*    displays all nine LEDGER columns at once - UPDATE only
052100*    echoes the TRAN-ID back before re-prompting for everything
052200*    else, and DELETE only echoes TRAN-ID/TRAN-TYPE as a sanity
052300*    check before the Y/N.  READ is the operator's "show me
052400*    everything about this row" verb.
052500
052600     PERFORM M0190-confirm-id-number
052700     IF is-existing-id-number
052800
052900*            WE-TRAN-ID/WE-TRAN-AMOUNT/WE-ORIGINAL-ID are edited
053000*            for display; the rest of the fields below print
053100*            straight from the LEDGER host record with no
053200*            editing because they are already either text or a
053300*            single status digit
053400         MOVE LEDGER-TRAN-ID     TO WE-TRAN-ID
053500         MOVE LEDGER-TRAN-AMOUNT TO WE-TRAN-AMOUNT
053600         MOVE LEDGER-ORIGINAL-ID TO WE-ORIGINAL-ID
053700
053800         DISPLAY HEADLINE
053900*            (DS-114 note) the nine lines below are deliberately
054000*            one DISPLAY per column rather than a single DISPLAY
054100*            with line-continuation - each label is padded by
054200*            hand to the same column so the colons line up on
054300*            screen, and a one-DISPLAY-per-field layout is what
054400*            lets a future column be inserted (or one dropped)
054500*            without re-counting spaces on every other line
054600         DISPLAY 'TRAN-ID            : ' WE-TRAN-ID
054700         DISPLAY 'TRAN-TYPE          : ' LEDGER-TRAN-TYPE
054800         DISPLAY 'TRAN-AMOUNT        : ' WE-TRAN-AMOUNT
054900         DISPLAY 'TRAN-DESCRIPTION   : ' LEDGER-TRAN-DESCRIPTION
055000         DISPLAY 'TRAN-TIMESTAMP     : ' LEDGER-TRAN-TIMESTAMP
055100         DISPLAY 'TRAN-STATUS        : ' LEDGER-TRAN-STATUS
055200         DISPLAY 'TRAN-TARGET-ACCOUNT: ' LEDGER-TARGET-ACCOUNT
055300         DISPLAY 'TRAN-ORIGINAL-ID   : ' WE-ORIGINAL-ID
055400         DISPLAY 'TRAN-INITIATED-BY  : ' LEDGER-INITIATED-BY
055500         DISPLAY HEADLINE
055600     ELSE
055700         DISPLAY 'NO LEDGER ROW UNDER THAT TRAN-ID'
055800     END-IF
055900     .
056000
056100*****************************************************************
056200*    UPDATE - WHOLESALE OVERWRITE, NO RE-EDIT OF THE REPLACEMENT
056300*    RECORD (BUSINESS RULES DO NOT RUN AGAIN ON UPDATE)
056400*
056500*    (DS-114 note) "wholesale" is the operative word - every
056600*    editable column is re-ACCEPTed, even ones the operator did
056700*    not mean to touch, so an operator who wants to fix only the
056800*    description must still retype the amount, status, target
056900*    account, original-id and initiated-by exactly as they were,
057000*    or they will be overwritten with whatever was typed (or
057100*    left blank).  See the 94-06-09 change-log entry for why a
057200*    narrower "update just one field" screen was not built.
057300 M0130-UPDATE-TRANSACTION.
057400
057500*    every one of the three M01XX CRUD paragraphs in this program
057600*    opens the same way - PERFORM M0190-confirm-id-number, then
057700*    test is-existing-id-number before doing anything else - this
057800*    is not accidental duplication, it is the one shared gate
057900*    every verb in this program must pass through, written inline
058000*    three times rather than pulled into a wrapper paragraph
058100*    because each of the three has a different ELSE message and a
058200*    different amount of work to do on the TRUE side
058300     PERFORM M0190-confirm-id-number
058400     IF is-existing-id-number
058500
058600*            eight ACCEPTs follow, one per editable LEDGER
058700*            column, in the same order the columns appear in
058800*            the copybook and in the SQL UPDATE's SET list
058900*            below - keep all three orderings in step if a
059000*            column is ever added or removed
059100         DISPLAY HEADLINE
059200         DISPLAY 'ENTER REPLACEMENT RECORD FOR TRAN-ID '
059300                 WE-TRAN-ID
059400*            (DS-114 note) no numeric edit on TRAN-AMOUNT's
059500*            ACCEPT below - a non-numeric entry lands in the
059600*            signed-decimal host variable as whatever garbage the
059700*            terminal driver produced, and the SQL UPDATE a few
059800*            lines down will either truncate it or let the
059900*            database reject it; TranEdit's 130-/140- edit
060000*            paragraphs exist precisely because posting is not
060100*            allowed to trust an ACCEPT this way, but UPDATE is a
060200*            correction tool for an operator already trusted to
060300*            have read the row back correctly first
060400         DISPLAY 'TRAN-TYPE (2 CHAR)    : ' WITH NO ADVANCING
060500         ACCEPT LEDGER-TRAN-TYPE
060600         DISPLAY 'TRAN-AMOUNT           : ' WITH NO ADVANCING
060700         ACCEPT LEDGER-TRAN-AMOUNT
060800         DISPLAY 'TRAN-DESCRIPTION      : ' WITH NO ADVANCING
060900         ACCEPT LEDGER-TRAN-DESCRIPTION
061000         DISPLAY 'TRAN-STATUS (1 DIGIT) : ' WITH NO ADVANCING
061100         ACCEPT LEDGER-TRAN-STATUS
061200         DISPLAY 'TRAN-TARGET-ACCOUNT   : ' WITH NO ADVANCING
061300         ACCEPT LEDGER-TARGET-ACCOUNT
061400         DISPLAY 'TRAN-ORIGINAL-ID      : ' WITH NO ADVANCING
061500         ACCEPT LEDGER-ORIGINAL-ID
061600         DISPLAY 'TRAN-INITIATED-BY     : ' WITH NO ADVANCING
061700         ACCEPT LEDGER-INITIATED-BY
061800
061900*            the timestamp is always re-stamped to the moment of
062000*            the UPDATE, never left as the original posting time
062100*            - this program has no separate "last-updated" field,
062200*            so TRAN-TIMESTAMP doubles as both on this ledger
062300         ACCEPT LEDGER-TS-DATE FROM DATE YYYYMMDD
062400         ACCEPT LEDGER-TS-TIME FROM TIME
062500
062600*            WHERE clause keys off w9-tran-id, the operator's
062700*            original ACCEPT in M0190-, not off LEDGER-TRAN-ID -
062800*            LEDGER-TRAN-ID is not one of the columns this SET
062900*            list touches, so either field would key the same
063000*            row, but w9-tran-id is the one everything else in
063100*            this paragraph was built against
063200         EXEC SQL
063300             UPDATE PBSLDG.LEDGER
063400             SET TRAN_TYPE          = :LEDGER-TRAN-TYPE,
063500                 TRAN_AMOUNT        = :LEDGER-TRAN-AMOUNT,
063600                 TRAN_DESCRIPTION   = :LEDGER-TRAN-DESCRIPTION,
063700                 TRAN_TIMESTAMP     = :LEDGER-TRAN-TIMESTAMP,
063800                 TRAN_STATUS        = :LEDGER-TRAN-STATUS,
063900                 TRAN_TARGET_ACCOUNT = :LEDGER-TARGET-ACCOUNT,
064000                 TRAN_ORIGINAL_ID   = :LEDGER-ORIGINAL-ID,
064100                 TRAN_INITIATED_BY  = :LEDGER-INITIATED-BY
064200             WHERE TRAN_ID = :w9-tran-id
064300         END-EXEC
064400
064500         IF SQLCODE = ZERO
064600             DISPLAY 'TRANSACTION UPDATED'
064700         ELSE
064800             DISPLAY 'UPDATE FAILED'
064900             MOVE  SQLCODE               TO WN-MSG-SQLCODE
065000             MOVE 'LEDGER'               TO WC-MSG-TBLCURS
065100             MOVE 'M0130-UPDATE-TRANSACTION' TO WC-MSG-PARA
065200             PERFORM Z0900-error-routine
065300         END-IF
065400
065500     ELSE
065600         DISPLAY 'NO LEDGER ROW UNDER THAT TRAN-ID'
065700     END-IF
065800     .
065900
066000*****************************************************************
066100*    DELETE - SAME Y/N CONFIRMATION PATTERN THE OLD PBS MENU USED
066200*    BEFORE REMOVING A PRODUCT ROW.  NO SOFT-DELETE FLAG ON THIS
066300*    LEDGER - A CONFIRMED DELETE IS A REAL SQL DELETE, GONE FOR
066400*    GOOD, WHICH IS WHY THE CONFIRMATION SCREEN ECHOES THE ROW
066500*    BACK BEFORE ASKING.
066600 M0180-DELETE-TRANSACTION.
066700
066800*        only TRAN-ID and TRAN-TYPE are echoed before the Y/N
066900*        prompt, on purpose - enough for the operator to catch
067000*        a wrong TRAN-ID typed at M0190-'s ACCEPT, without the
067100*        full nine-field dump READ gives, which would slow down
067200*        a desk that is deleting several rows in a row
067300     PERFORM M0190-confirm-id-number
067400     IF is-existing-id-number
067500
067600         DISPLAY HEADLINE
067700*            (DS-114 note) the caps-lock wording below ("WILL BE
067800*            DELETED", not "MAY BE DELETED") is deliberate - this
067900*            screen is the last chance to back out, and the BK
068000*            who wrote this paragraph in 94-09-22 wanted no
068100*            ambiguity about what happens if the operator answers
068200*            Y at the next prompt
068300         DISPLAY 'FOLLOWING TRANSACTION WILL BE DELETED:'
068400         DISPLAY 'TRAN-ID     : ' WE-TRAN-ID
068500         DISPLAY 'TRAN-TYPE   : ' LEDGER-TRAN-TYPE
068600         DISPLAY 'ARE YOU SURE YOU WANT TO DELETE [Y/N]? '
068700                 WITH NO ADVANCING
068800         ACCEPT WC-CONFIRM
068900
069000*            lower-case y accepted on purpose - this terminal's
069100*            operators are not reliably running with CAPS LOCK
069200*            on, and a mistyped N should never be the difference
069300*            between "cancelled" and "deleted a live ledger row"
069400         IF WC-CONFIRM = 'Y' OR WC-CONFIRM = 'y'
069500
069600*                no soft-delete status code on this ledger -
069700*                the row is simply gone after this statement,
069800*                which is why the Y/N above exists at all
069900             EXEC SQL
070000                 DELETE FROM PBSLDG.LEDGER
070100                 WHERE TRAN_ID = :w9-tran-id
070200             END-EXEC
070300
070400             IF SQLCODE = ZERO
070500                 DISPLAY HEADLINE
070600                 DISPLAY 'TRANSACTION DELETED'
070700             ELSE
070800                 DISPLAY 'DELETE FAILED'
070900                 MOVE SQLCODE TO WN-MSG-SQLCODE
071000                 MOVE 'LEDGER' TO WC-MSG-TBLCURS
071100                 MOVE 'M0180-DELETE-TRANSACTION' TO WC-MSG-PARA
071200                 PERFORM Z0900-error-routine
071300             END-IF
071400
071500         ELSE
071600*                anything other than Y/y cancels - there is no
071700*                third answer, WHEN OTHER does not apply to a
071800*                plain IF, so a blank or garbage ACCEPT also
071900*                falls through to here and is treated as "no"
072000             DISPLAY 'DELETE CANCELLED BY OPERATOR'
072100         END-IF
072200
072300     ELSE
072400         DISPLAY 'NO LEDGER ROW UNDER THAT TRAN-ID'
072500     END-IF
072600     .
072700
072800*****************************************************************
072900*    SHARED LOOKUP - ASKS FOR A TRAN-ID AND LOADS THE LEDGER
073000*    HOST RECORD IF IT EXISTS.  EVERY OTHER M01XX PARAGRAPH
073100*    PERFORMS THIS FIRST.
073200*
073300*    (DS-114 note) SQLSTATE '02000' is "no rows" - that branch
073400*    is deliberately NOT treated as an error and NOT routed to
073500*    Z0900-error-routine, because "no such TRAN-ID" is a normal,
073600*    expected outcome of an operator fat-fingering the key, not
073700*    a database failure.  Any other non-success SQLSTATE still
073800*    goes to the error routine below.
073900 M0190-confirm-id-number.
074000
074100*        the switch is forced to N before the SELECT below, not
074200*        after - so a database error that skips straight to
074300*        Z0900-error-routine still leaves the switch in the
074400*        correct "not found" state for the caller to test
074500     MOVE 'N' TO is-existing-id-number-switch
074600
074700     DISPLAY HEADLINE
074800     DISPLAY 'ENTER THE TRAN-ID: ' WITH NO ADVANCING
074900     ACCEPT w9-tran-id
075000     MOVE w9-tran-id TO WE-TRAN-ID
075100
075200     EXEC SQL
075300         SELECT TRAN_ID, TRAN_TYPE, TRAN_AMOUNT,
075400                TRAN_DESCRIPTION, TRAN_TIMESTAMP, TRAN_STATUS,
075500                TRAN_TARGET_ACCOUNT, TRAN_ORIGINAL_ID,
075600                TRAN_INITIATED_BY
075700         INTO :LEDGER-TRAN-ID, :LEDGER-TRAN-TYPE,
075800              :LEDGER-TRAN-AMOUNT, :LEDGER-TRAN-DESCRIPTION,
075900              :LEDGER-TRAN-TIMESTAMP, :LEDGER-TRAN-STATUS,
076000              :LEDGER-TARGET-ACCOUNT, :LEDGER-ORIGINAL-ID,
076100              :LEDGER-INITIATED-BY
076200         FROM PBSLDG.LEDGER
076300         WHERE TRAN_ID = :w9-tran-id
076400     END-EXEC
076500
076600     IF SQLSTATE = '00000'
076700         SET is-existing-id-number TO TRUE
076800     ELSE
076900         IF SQLSTATE NOT = '02000'
077000             MOVE  SQLCODE               TO WN-MSG-SQLCODE
077100             MOVE 'LEDGER'               TO WC-MSG-TBLCURS
077200             MOVE 'M0190-confirm-id-number' TO WC-MSG-PARA
077300             PERFORM Z0900-error-routine
077400         END-IF
077500     END-IF
077600     .
077700
077800*****************************************************************
077900*    shared database-error handler - same shape in every program
078000*    in the suite, see COPYLIB-Z0900-error-routine
078100*
078200*    (DS-114 note) this paragraph itself is nothing but the COPY
078300*    below - every caller above already MOVEs WN-MSG-SQLCODE,
078400*    WC-MSG-TBLCURS and WC-MSG-PARA before PERFORMing here, so
078500*    the COPYed logic has everything it needs by the time control
078600*    reaches this line.  If a caller is added later without that
078700*    MOVE sequence, the error DISPLAY inside the copybook will
078800*    print whatever those three fields were last set to, which
078900*    is a silent-wrong-message bug, not an abend - keep the MOVE
079000*    sequence in front of every PERFORM Z0900-error-routine
079100*    going forward.
079200 Z0900-error-routine.
079300
079400*    requires the ending dot (and no extension)!
079500     COPY COPYLIB-Z0900-error-routine.
079600     .
