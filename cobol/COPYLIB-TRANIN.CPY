000100*
000200*  Transaction input record - one per incoming transaction,
000300*  line sequential, fixed 120 bytes (116 meaningful + 4
000400*  reserved).  Caller supplies everything except TRAN-ID,
000500*  TRAN-TIMESTAMP and TRAN-STATUS, which the edit/post step
000600*  (TranEdit) assigns.  Put this file in the /COPYLIB directory.
000700*
000800*  Include with: 'COPY COPYLIB-TRANIN.' in the FILE SECTION.
000900*
001000*  94-03-12  tj  initial cut, ticket PBS-2201
001100*  98-11-02  bk  Y2K - TRAN-TIMESTAMP widened from 9(12) to
001200*                9(14), century now significant
001300*
001400 01  TRANIN-RECORD.
001500     05  TRANIN-TRAN-ID              PIC 9(9).
001600     05  TRANIN-TRAN-TYPE            PIC X(2).
001700         88  TRANIN-IS-DEPOSIT            VALUE '01'.
001800         88  TRANIN-IS-WITHDRAWAL         VALUE '02'.
001900         88  TRANIN-IS-TRANSFER           VALUE '03'.
002000         88  TRANIN-IS-REFUND             VALUE '04'.
002100         88  TRANIN-IS-WITHDRAW           VALUE '05'.
002200         88  TRANIN-IS-INTEREST-INCOME    VALUE '06'.
002300         88  TRANIN-IS-INTEREST-EXPENSE   VALUE '07'.
002400         88  TRANIN-IS-FEE-INCOME         VALUE '08'.
002500         88  TRANIN-IS-FEE-EXPENSE        VALUE '09'.
002600         88  TRANIN-IS-WITHDRAWAL-TYPE    VALUES '02' '05'.
002700         88  TRANIN-IS-SYSTEM-TYPE        VALUES '06' '07'
002800                                                  '08' '09'.
002900     05  TRANIN-TRAN-AMOUNT          PIC S9(9)V99.
003000     05  TRANIN-TRAN-DESCRIPTION     PIC X(40).
003100     05  TRANIN-TRAN-TIMESTAMP       PIC 9(14).
003200     05  TRANIN-TIMESTAMP-R REDEFINES TRANIN-TRAN-TIMESTAMP.
003300         10  TRANIN-TS-DATE          PIC 9(8).
003400         10  TRANIN-TS-TIME          PIC 9(6).
003500     05  TRANIN-TRAN-STATUS          PIC X(1).
003600         88  TRANIN-STAT-PENDING          VALUE '1'.
003700         88  TRANIN-STAT-PROCESSING       VALUE '2'.
003800         88  TRANIN-STAT-COMPLETED        VALUE '3'.
003900         88  TRANIN-STAT-FAILED           VALUE '4'.
004000         88  TRANIN-STAT-CANCELLED        VALUE '5'.
004100         88  TRANIN-STAT-REFUNDED         VALUE '6'.
004200     05  TRANIN-TARGET-ACCOUNT       PIC X(20).
004300     05  TRANIN-ORIGINAL-ID          PIC 9(9).
004400     05  TRANIN-INITIATED-BY         PIC X(10).
004500     05  FILLER                      PIC X(4).
