000100*
000200*  Page-result work area - holds one computed page of ledger
000300*  rows for the LIST operation (M0110-list-transactions in
000400*  TranMaint).  Not a file - this is the in-memory response
000500*  handed back up to the caller of the list request, built
000600*  fresh on every call from a PBSLDG.LEDGER cursor.  Page size
000700*  is capped at 50 rows - a caller asking for a bigger page
000800*  gets the first 50 and TranMaint logs the truncation.
000900*
001000*  Include with: 'COPY COPYLIB-PAGERES.' in WORKING-STORAGE.
001100*
001200*  03-06-22  ss  initial cut, ticket PBS-2201 (paged listing
001300*                replaces the old "dump whole file" report)
001400*
001500 01  PAGE-RESULT-REC.
001600     05  PAGE-CONTENT-COUNT         PIC S9(4) COMP.
001700     05  PAGE-NUMBER                PIC S9(9) COMP.
001800     05  PAGE-TOTAL-PAGES           PIC S9(9) COMP.
001900     05  PAGE-TOTAL-ELEMENTS        PIC S9(9) COMP.
002000     05  PAGE-CONTENT OCCURS 50 TIMES
002100             INDEXED BY PAGE-CONTENT-IDX.
002200         10  PGROW-TRAN-ID          PIC S9(9) COMP.
002300         10  PGROW-TRAN-TYPE        PIC X(2).
002400         10  PGROW-TRAN-AMOUNT      PIC S9(9)V99 COMP-3.
002500         10  PGROW-TRAN-DESCRIPTION PIC X(40).
002600         10  PGROW-TRAN-TIMESTAMP   PIC X(14).
002700         10  PGROW-TRAN-STATUS      PIC X(1).
002800         10  PGROW-TARGET-ACCOUNT   PIC X(20).
002900         10  PGROW-ORIGINAL-ID      PIC S9(9) COMP.
003000         10  PGROW-INITIATED-BY     PIC X(10).
003100     05  FILLER                     PIC X(08).
