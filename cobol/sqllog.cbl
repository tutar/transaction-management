000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    sqllog.
000400 AUTHOR.        T JANSSON.
000500 INSTALLATION.  PBS LEDGER SYSTEMS.
000600 DATE-WRITTEN.  1994-02-02.
000700 DATE-COMPILED.
000800 SECURITY.      PBS INTERNAL USE ONLY - NOT FOR RELEASE.
000900*
001000* Purpose: append one timestamped line to SQLERROR.LOG.  CALLed
001100*          from Z0900-error-routine (see COPYLIB-Z0900-error-
001200*          routine.cpy) in every program that touches PBSLDG.
001300*          LEDGER, and from nowhere else - this is not a general
001400*          purpose logger, it is the database error trail.
001500*
001600*          THERE IS NO FD FOR A "NORMAL" ACTIVITY LOG AND THERE
001700*          IS NOT SUPPOSED TO BE ONE - IF YOU ARE LOOKING TO ADD
001800*          ONE, OPEN A NEW PROGRAM, DO NOT BOLT IT ONTO THIS FD.
001900*          ASK SS IF IN DOUBT, SHE WROTE THE DS-114 STANDARD
002000*          THIS COPY IS COMMENTED AGAINST.
002100*
002200*****************************************************************
002300*
002400*   CHANGE LOG
002500*
002600*   94-02-02  TJ   INITIAL CUT.
002700*   97-05-19  TJ   LOG-WRITE-COUNT ADDED - THIS PROGRAM IS NOT
002800*                  IS INITIAL, SO THE COUNT SURVIVES ACROSS
002900*                  CALLS FOR THE LIFE OF THE RUN UNIT AND GETS
003000*                  DISPLAYED AT SIGN-OFF BY WHOEVER CALLED US
003100*                  LAST - HANDY WHEN SOMETHING IS LOGGING IN A
003200*                  TIGHT LOOP.
003300*   98-11-30  BK   Y2K - TIMESTAMP NOW BUILT FROM ACCEPT FROM
003400*                  DATE YYYYMMDD (4-DIGIT YEAR) INSTEAD OF THE
003500*                  2-DIGIT CENTURY-LESS DATE THE ORIGINAL CUT
003600*                  USED.
003700*   04-09-30  SS   REUSED UNCHANGED FOR THE LEDGER PROGRAMS,
003800*                  TICKET PBS-2201 - ONLY THE COMMENT BANNER
003900*                  ABOVE CHANGED, THE LOGIC DID NOT.
004000*   05-03-14  SS   DOCUMENTATION PASS PER DATA ADMINISTRATION
004100*                  STANDARD DS-114 (SEE MEMO ON THE PBS-2201
004200*                  PROJECT BOARD) - FIELD-LEVEL AND PARAGRAPH-
004300*                  LEVEL COMMENTARY ADDED THROUGHOUT THE LEDGER
004400*                  SUITE SO A NEW HIRE CAN FOLLOW THE FD LAYOUT
004500*                  WITHOUT PULLING THE COPYBOOK CROSS-REFERENCE
004600*                  LISTING.  NO LOGIC TOUCHED BY THIS ENTRY.
004700*   14-07-22  RL   DS-114 REVIEW NOTE PBS-2578 - RECORD LAYOUT
004800*                  REWORKED (SEQUENCE NUMBER ADDED, SEPARATORS
004900*                  CHANGED FROM PIPE/DASH/COLON TO COMMA/SLASH/
005000*                  DOT SO A LOG LINE NO LONGER LOOKS LIKE AN ISO
005100*                  TIMESTAMP WITH A PIPE-DELIMITED TAIL), AND AN
005200*                  OPEN-RETRY LOOP ADDED AROUND A0100- SO A
005300*                  MOMENTARILY BUSY SQLERROR.LOG (ANOTHER TASK
005400*                  MID-EXTEND ON THE SAME VOLUME) GETS THREE
005500*                  TRIES BEFORE WE GIVE UP AND DISPLAY THE
005600*                  MESSAGE TO THE CONSOLE INSTEAD OF LOSING IT.
005700*                  LOG-WRITE-COUNT MOVED TO THE 77 LEVEL - IT IS
005800*                  NOT PART OF ANY RECORD AND HAD NO BUSINESS
005900*                  BEING BOXED INTO THE OLD LOG-COUNTERS GROUP.
006000*                  WC-OTHER (DEAD SCRATCH FIELD, NEVER WIRED TO
006100*                  ANYTHING SINCE THE ORIGINAL CUT) DROPPED.
006200*
006300 ENVIRONMENT DIVISION.
006400 CONFIGURATION SECTION.
006500 SPECIAL-NAMES.
006600*    C01 IS THE PRINTER CHANNEL-1 SKIP - CARRIED OVER FROM THE
006700*    SHOP STANDARD SPECIAL-NAMES PARAGRAPH EVEN THOUGH THIS
006800*    PROGRAM NEVER OPENS A PRINTER FILE, SO THAT THE PARAGRAPH
006900*    LOOKS THE SAME IN EVERY LEDGER PROGRAM A MAINTAINER MIGHT
007000*    FLIP BETWEEN.
007100     C01 IS TOP-OF-FORM.
007200
007300 INPUT-OUTPUT SECTION.
007400 FILE-CONTROL.
007500*    SQLLOGFILE IS OPTIONAL SO A SITE THAT HAS NEVER HAD A
007600*    DATABASE ERROR YET DOES NOT NEED THE FILE TO EXIST BEFORE
007700*    THE FIRST CALL - OPEN EXTEND BELOW CREATES IT ON DEMAND.
007800*    FILE STATUS ADDED WITH THE 14-07-22 ENTRY ABOVE SO
007900*    A0110-TRY-OPEN HAS SOMETHING TO TEST BEFORE IT RETRIES.
008000     SELECT OPTIONAL SQLLOGFILE
008100            ASSIGN TO 'SQLERROR.LOG'
008200            ORGANIZATION IS LINE SEQUENTIAL
008300            FILE STATUS IS WC-SQLLOG-STATUS.
008400
008500 DATA DIVISION.
008600 FILE SECTION.
008700 FD  SQLLOGFILE.
008800*    ONE LOG LINE IS A WRITE-SEQUENCE NUMBER, A TIMESTAMP, AND
008900*    THE CALLER'S 80-BYTE MESSAGE TEXT - 111 BYTES TOTAL.  THE
009000*    SEPARATOR FIELDS (FC-SEP-n) ARE SPLIT OUT ONE PER PUNCTUATION
009100*    MARK RATHER THAN BUILT AS LITERALS IN THE PROCEDURE DIVISION
009200*    SO THE FD DOCUMENTS THE WIRE FORMAT ON ITS OWN, WITHOUT
009300*    HAVING TO READ A0100-APPEND-MSG-TO-ERROR-FILE TO SEE WHAT
009400*    THE FILE LOOKS LIKE.
009500 01  FD-SQLLOGFILE-POST.
009600*        six-digit write-sequence number, added 14-07-22 so two
009700*        lines logged in the same hundredth of a second (two
009800*        CALLs from the same DSNTIAR message scan, for instance)
009900*        still sort into the order they were actually written in
010000     03  FC-SEQ-NO                  PIC 9(6).
010100*        literal comma after the sequence number
010200     03  FC-SEP-1                   PIC X.
010300*        four-digit year, Y2K widened, see 98-11-30 entry above
010400     03  FC-YYYY                    PIC X(4).
010500*        literal slash between year and month
010600     03  FC-SEP-2                   PIC X.
010700*        two-digit month, 01-12
010800     03  FC-MONTHMONTH              PIC X(2).
010900*        literal slash between month and day
011000     03  FC-SEP-3                   PIC X.
011100*        two-digit day of month
011200     03  FC-DD                      PIC X(2).
011300*        a single blank separates the date part from the time
011400*        part - no 'T' marker in this layout, unlike the 04-09-30
011500*        cut, because DS-114 review wanted the file readable with
011600*        a plain column-oriented report writer, not parsed as an
011700*        ISO-8601 string
011800     03  FC-SEP-4                   PIC X.
011900*        two-digit hour, 24-hour clock
012000     03  FC-HH                      PIC X(2).
012100*        literal period between hour and minute
012200     03  FC-SEP-5                   PIC X.
012300*        two-digit minute
012400     03  FC-MM                      PIC X(2).
012500*        literal period between minute and second
012600     03  FC-SEP-6                   PIC X.
012700*        two-digit second
012800     03  FC-SS                      PIC X(2).
012900*        literal comma in front of the message text
013000     03  FC-SEP-7                   PIC X.
013100*        the caller's message, passed in on LC-LOG-TEXT, copied
013200*        here byte for byte - NOT EDITED OR TRUNCATED BY THIS
013300*        PROGRAM, SO A CALLER THAT PASSES A SHORT LITERAL WILL
013400*        SEE TRAILING SPACES IN THE LOG, NOT GARBAGE
013500     03  FC-LOG-TEXT                PIC X(80).
013600*        pads the record out to a round 111 bytes - not used for
013700*        anything, just there because every 01 in this shop gets
013800*        a FILLER per DS-114
013900     03  FILLER                     PIC X(4).
014000*    flat alternate view of the whole 111-byte record, used only
014100*    to satisfy the shop's three-REDEFINES-per-program habit -
014200*    nothing in this program actually moves through this view,
014300*    it exists so the FD documents its own total length in one
014400*    place instead of forcing a maintainer to add up every field
014500*    above by hand
014600 01  FD-SQLLOGFILE-POST-R REDEFINES FD-SQLLOGFILE-POST.
014700     03  FILLER                     PIC X(111).
014800
014900 WORKING-STORAGE SECTION.
015000
015100*    this program is NOT IS INITIAL (see 97-05-19 change-log
015200*    entry above) so LOG-WRITE-COUNT keeps accumulating across
015300*    every CALL 'sqllog' made during the life of the run unit -
015400*    whoever CALLs us last can DISPLAY it at their own sign-off.
015500*    moved to the 77 level 14-07-22 - it is not part of any
015600*    record and was only ever boxed into LOG-COUNTERS because
015700*    the original cut had no other place to put a lone counter
015800 77  LOG-WRITE-COUNT             PIC S9(7) COMP VALUE ZERO.
015900*    bumped every time A0110-TRY-OPEN has to retry - see the
016000*    14-07-22 change-log entry.  also standalone, also 77 level
016100 77  WC-OPEN-RETRY-CNT           PIC S9(4) COMP VALUE ZERO.
016200*    file status for SQLLOGFILE - '00' or '05' (optional file not
016300*    found, which OPEN EXTEND creates) is fine, anything else
016400*    drives the retry loop in A0110-TRY-OPEN below
016500 77  WC-SQLLOG-STATUS            PIC X(2) VALUE SPACE.
016600
016700*    broken-out date/time pieces, refreshed on every call by the
016800*    ACCEPTs in A0100- below - nothing here is ever left over
016900*    from a prior call because both ACCEPTs run unconditionally
017000 01  WR-LOG-DATE-TIME.
017100     03  WR-YYYYMMDD.
017200*            four-digit year - Y2K fix, see 98-11-30 entry
017300         05  WN-YEAR              PIC 9(4) VALUE ZERO.
017400         05  WN-MONTH             PIC 9(2) VALUE ZERO.
017500         05  WN-DAY               PIC 9(2) VALUE ZERO.
017600     03  WR-HHMMSS.
017700         05  WN-HOUR              PIC 9(2) VALUE ZERO.
017800         05  WN-MINUTE            PIC 9(2) VALUE ZERO.
017900         05  WN-SECOND            PIC 9(2) VALUE ZERO.
018000*            hundredths - ACCEPT FROM TIME's low-order 2 digits,
018100*            not carried in the 14-07-22 record layout, kept here
018200*            only because WR-LOG-DATE-TIME-R below still wants it
018300         05  WN-HUNDRED           PIC 9(2) VALUE ZERO.
018400*    14-digit flat view of the same date/time group, kept for
018500*    the same reason as FD-SQLLOGFILE-POST-R above - this one
018600*    is not actually referenced by 000-SQL-LOG or A0100- either,
018700*    it is here so a future paragraph that wants to compare two
018800*    log timestamps numerically has something ready-made to use
018900*    instead of re-deriving it from the broken-out fields
019000 01  WR-LOG-DATE-TIME-R REDEFINES WR-LOG-DATE-TIME.
019100     05  WR-LOG-TIMESTAMP-14      PIC 9(14).
019200
019300 LINKAGE SECTION.
019400*    the one and only parameter - the 80-byte message text the
019500*    caller wants appended to SQLERROR.LOG.  Callers build this
019600*    themselves in COPYLIB-Z0900-error-routine before the CALL.
019700 01  LC-LOG-TEXT                 PIC X(80).
019800*    byte-for-byte alternate view of the parameter, again only
019900*    to satisfy the REDEFINES habit on a record that has no
020000*    internal structure worth redefining any other way
020100 01  LC-LOG-TEXT-R REDEFINES LC-LOG-TEXT.
020200     05  FILLER                  PIC X(80).
020300
020400*****************************************************************
020500*    ENTRY POINT - ONE CALL IS ONE LOG LINE.  NO BUFFERING - EVERY
020600*    CALL OPENS, WRITES, AND CLOSES THE FILE SO THE LOG IS FLUSHED
020700*    TO DISK BEFORE WE RETURN CONTROL, IN CASE THE CALLER IS
020800*    ABOUT TO ABEND RIGHT AFTER LOGGING.
020900 PROCEDURE DIVISION USING LC-LOG-TEXT.
021000 000-SQL-LOG.
021100
021200*    bump the lifetime counter before anything that could fail,
021300*    so even a failed OPEN still shows up in the sign-off count
021400     ADD 1 TO LOG-WRITE-COUNT
021500     PERFORM A0100-APPEND-MSG-TO-ERROR-FILE
021600
021700*    CALLed programs always EXIT PROGRAM, never STOP RUN or
021800*    GOBACK - STOP RUN here would end the calling program's run
021900*    unit too, which is not this subprogram's business
022000     EXIT PROGRAM
022100     .
022200*****************************************************************
022300
022400*    BUILDS AND WRITES THE ONE LOG LINE, RETRYING THE OPEN UP TO
022500*    THREE TIMES IF SQLLOGFILE COMES BACK BUSY - ADDED 14-07-22,
022600*    SEE THE CHANGE-LOG ENTRY ABOVE.  THE ORIGINAL CUT OPENED
022700*    ONCE AND TRUSTED IT; THIS VERSION DOES NOT.
022800 A0100-APPEND-MSG-TO-ERROR-FILE.
022900
023000*    Y2K FIX (98-11-30) - FOUR-DIGIT YEAR STRAIGHT FROM THE
023100*    SYSTEM CLOCK, NO 19/20 CENTURY GUESSING LOGIC NEEDED
023200     ACCEPT WR-YYYYMMDD FROM DATE YYYYMMDD
023300     ACCEPT WR-HHMMSS   FROM TIME
023400
023500     MOVE ZERO TO WC-OPEN-RETRY-CNT
023600     PERFORM A0110-TRY-OPEN THRU A0110-EXIT
023700
023800*    three retries exhausted and the file is still unavailable -
023900*    put the message on the console rather than lose it, and
024000*    get out without attempting the WRITE/CLOSE below
024100     IF WC-OPEN-RETRY-CNT > 3
024200         DISPLAY 'SQLLOG: UNABLE TO OPEN SQLERROR.LOG, STATUS '
024300                 WC-SQLLOG-STATUS ' - MESSAGE FOLLOWS'
024400         DISPLAY LC-LOG-TEXT
024500     ELSE
024600*        field-by-field build of the comma/slash-delimited record
024700*        - see the FD comments above for what each FC- piece means
024800         MOVE LOG-WRITE-COUNT TO FC-SEQ-NO
024900         MOVE ','           TO FC-SEP-1
025000         MOVE WN-YEAR       TO FC-YYYY
025100         MOVE '/'           TO FC-SEP-2
025200         MOVE WN-MONTH      TO FC-MONTHMONTH
025300         MOVE '/'           TO FC-SEP-3
025400         MOVE WN-DAY        TO FC-DD
025500         MOVE SPACE         TO FC-SEP-4
025600         MOVE WN-HOUR       TO FC-HH
025700         MOVE '.'           TO FC-SEP-5
025800         MOVE WN-MINUTE     TO FC-MM
025900         MOVE '.'           TO FC-SEP-6
026000         MOVE WN-SECOND     TO FC-SS
026100         MOVE ','           TO FC-SEP-7
026200         MOVE LC-LOG-TEXT   TO FC-LOG-TEXT
026300
026400         WRITE FD-SQLLOGFILE-POST
026500
026600*        close immediately - see the remark on 000-SQL-LOG above
026700*        about flushing before a possible abend in the caller
026800         CLOSE SQLLOGFILE
026900     END-IF
027000     .
027100*****************************************************************
027200
027300*    OPENs SQLLOGFILE and loops back on itself via GO TO, not an
027400*    inline PERFORM, if WC-SQLLOG-STATUS comes back anything but
027500*    '00' or '05' - bails out after three retries either way by
027600*    falling through to A0110-EXIT.  '05' (file did not exist)
027700*    is success, not a retry condition - OPEN EXTEND just created
027800*    the file for us.
027900 A0110-TRY-OPEN.
028000
028100     OPEN EXTEND SQLLOGFILE
028200
028300     IF WC-SQLLOG-STATUS = '00' OR WC-SQLLOG-STATUS = '05'
028400         GO TO A0110-EXIT
028500     END-IF
028600
028700     ADD 1 TO WC-OPEN-RETRY-CNT
028800     IF WC-OPEN-RETRY-CNT > 3
028900         GO TO A0110-EXIT
029000     END-IF
029100
029200     GO TO A0110-TRY-OPEN
029300     .
029400 A0110-EXIT.
029500     EXIT.
