000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    TranLedger.
000400 AUTHOR.        T JANSSON.
000500 INSTALLATION.  PBS LEDGER SYSTEMS.
000600 DATE-WRITTEN.  1994-05-02.
000700 DATE-COMPILED.
000800 SECURITY.      PBS INTERNAL USE ONLY - NOT FOR RELEASE.
000900*
001000* Purpose: main menu for the ledger maintenance terminal.  Wires
001100*          the operator's 2-digit choice to TranMaint, the same
001200*          way the old PBS main menu used to hand wc-accept
001300*          straight to servicemenu/customermenu.  This is the
001400*          only interactive ledger program - TranEdit (posting)
001500*          and TranRpt (the printed listing) are both run as
001600*          scheduled batch jobs and are not reachable from here.
001700*
001800*          IF YOU ARE ADDING A FIFTH MENU CHOICE, IT GOES IN
001900*          B0200-DISPLAY-MAIN-MENU-LIST BELOW, NOT IN A NEW
002000*          SUBMENU - THIS PROGRAM DELIBERATELY HAS NO SUBMENU
002100*          LEVEL, UNLIKE THE OLD PBS.CBL IT REPLACES.  THE
002200*          LEDGER DOMAIN IS FOUR VERBS (LIST/READ/UPDATE/DELETE)
002300*          PLUS EXIT, WHICH FITS ON ONE SCREEN.
002400*
002500*****************************************************************
002600*
002700*   CHANGE LOG
002800*
002900*   94-05-02  TJ   INITIAL CUT, TICKET PBS-2201.  FOUR CHOICES -
003000*                  LIST, READ, UPDATE, DELETE - ALL HANDED TO
003100*                  TRANMAINT.
003200*   94-09-19  BK   INVALID-CHOICE COUNT ADDED SO THE HELP DESK
003300*                  CAN TELL IF SOMEONE IS STUCK ON THIS MENU.
003400*   98-12-15  BK   Y2K SWEEP OF THIS PROGRAM - NO DATE FIELDS
003500*                  HERE, NOTHING TO CHANGE, LOGGED FOR THE AUDIT
003600*                  TRAIL ANYWAY.
003700*   03-06-25  SS   REMOVED THE UNUSED Z0900-error-wkstg COPY
003800*                  CARRIED OVER FROM THE OLD PBS.CBL MENU - THIS
003900*                  PROGRAM MAKES NO DATABASE CALLS OF ITS OWN.
004000*   05-03-14  SS   DOCUMENTATION PASS PER DATA ADMINISTRATION
004100*                  STANDARD DS-114 - FIELD AND PARAGRAPH
004200*                  COMMENTARY ADDED ACROSS THE LEDGER SUITE.
004300*                  NO LOGIC TOUCHED BY THIS ENTRY.  WHILE IN
004400*                  HERE, NOTED THAT THE SWEDISH MENU TEXT BELOW
004500*                  IS INTENTIONAL - THIS TERMINAL SERVES THE
004600*                  STOCKHOLM BACK OFFICE, SAME AS PBS.CBL DID -
004700*                  DO NOT "FIX" IT TO ENGLISH WITHOUT ASKING.
004800*
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200*    C01 IS THE PRINTER CHANNEL-1 SKIP, CARRIED OVER FROM THE
005300*    SHOP STANDARD SPECIAL-NAMES PARAGRAPH - THIS PROGRAM HAS NO
005400*    PRINT FILE OF ITS OWN BUT KEEPS THE ENTRY SO THE PARAGRAPH
005500*    MATCHES THE REST OF THE LEDGER SUITE.
005600     C01 IS TOP-OF-FORM.
005700
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000*    no files - this program is a pure menu shell, all it does
006100*    is ACCEPT a choice and CALL TRANMAINT with it
006200
006300 DATA DIVISION.
006400 FILE SECTION.
006500*    no FD - see the note under FILE-CONTROL above
006600
006700 WORKING-STORAGE SECTION.
006800
006900*    switches
007000 01  MENU-SWITCHES.
007100*        flips to Y only on choice 99, checked by the PERFORM
007200*        UNTIL in 0000-MAIN and again in B0100-SHOW-MAIN-MENU
007300     05  is-exit-application-switch   PIC X(1) VALUE 'N'.
007400         88  is-exit-application              VALUE 'Y'.
007500*    flat byte view of the switch group, kept per DS-114's
007600*    three-REDEFINES minimum - not moved through by any
007700*    paragraph, the 88-level above is how the switch is actually
007800*    tested and set
007900 01  MENU-SWITCHES-R REDEFINES MENU-SWITCHES.
008000     05  FILLER                       PIC X(1).
008100
008200*    tally of how many times the operator missed the menu -
008300*    requested by the help desk, not printed anywhere, just
008400*    DISPLAYed at sign-off for whoever is watching the screen
008500 01  MENU-COUNTERS.
008600*        bumped once per trip through B0200-, regardless of
008700*        whether the choice was valid - so MENU-PICK-COUNT is
008800*        always >= MENU-INVALID-COUNT
008900     05  MENU-PICK-COUNT              PIC S9(7) COMP VALUE ZERO.
009000*        bumped only in the WHEN OTHER leg of the EVALUATE below
009100     05  MENU-INVALID-COUNT           PIC S9(7) COMP VALUE ZERO.
009200
009300*    Various generic variables
009400*    the raw 2-character operator entry - '71'-'74' are valid
009500*    choices handed straight through to TRANMAINT, '99' exits,
009600*    anything else falls into WHEN OTHER below
009700 01  wc-accept                    PIC X(2)    VALUE SPACE.
009800*    digit-only view of the same field, used nowhere in this
009900*    program today but kept so a numeric range check (e.g. "is
010000*    this choice between 71 and 74") could be added later
010100*    without having to introduce a new REDEFINES at that time
010200 01  wc-accept-r REDEFINES wc-accept.
010300     05  wc-accept-digits         PIC 99.
010400
010500*    Various constants
010600*    the menu's top/bottom rule line - 78 dashes, one byte
010700*    narrower than TRANRPT's printed report line because this
010800*    is a terminal screen, not a print line, and fits better
010900*    on an 80-column display with a 2-byte margin
011000 01  HEADLINE                     PIC X(78)   VALUE ALL '-'.
011100*    split view of the rule line, satisfying DS-114's three-
011200*    REDEFINES minimum the same way as the other two REDEFINES
011300*    in this program - HEADLINE-LEFT-HALF/RIGHT-HALF are not
011400*    referenced separately anywhere, the whole line is always
011500*    DISPLAYed as one field
011600 01  HEADLINE-R REDEFINES HEADLINE.
011700     05  HEADLINE-LEFT-HALF       PIC X(39).
011800     05  HEADLINE-RIGHT-HALF      PIC X(39).
011900
012000*****************************************************************
012100*    MAIN LINE - INIT, RUN THE MENU LOOP UNTIL CHOICE 99, THEN
012200*    PRINT THE SIGN-OFF COUNTS AND RETURN TO THE OPERATING
012300*    SYSTEM.  THIS PROGRAM NEVER CALLS ITSELF AND IS NEVER
012400*    CALLED BY ANYTHING ELSE - IT IS THE TOP OF THE JOB.
012500 PROCEDURE DIVISION.
012600 0000-MAIN.
012700
012800     PERFORM A0100-INIT
012900     PERFORM B0100-SHOW-MAIN-MENU UNTIL is-exit-application
013000     PERFORM Z0100-EXIT-APPLICATION
013100
013200     GOBACK
013300     .
013400*****************************************************************
013500
013600*    nothing to initialize today - kept as its own paragraph,
013700*    same as the old PBS.CBL main line used to do, so a future
013800*    start-of-day check (e.g. "is the database up") has a home
013900*    without restructuring 0000-MAIN
014000 A0100-INIT.
014100
014200     CONTINUE
014300     .
014400*****************************************************************
014500
014600*    OUTER WRAPPER AROUND THE MENU LOOP - SPLIT FROM 0000-MAIN SO
014700*    THE LOOP CONDITION LIVES NEXT TO THE PARAGRAPH THAT ACTUALLY
014800*    DRIVES THE LOOP, THE SAME SHAPE THE OLD PBS MAIN MENU USED
014900 B0100-SHOW-MAIN-MENU.
015000
015100     PERFORM B0200-DISPLAY-MAIN-MENU-LIST THRU B0200-EXIT
015200             UNTIL is-exit-application
015300     .
015400*****************************************************************
015500
015600*    ONE TRIP THROUGH THE MENU - SHOW IT, ACCEPT A CHOICE, ACT ON
015700*    IT.  71-74 ALL GO TO TRANMAINT WITH THE CHOICE CODE AS-IS;
015800*    TRANMAINT ITSELF DECIDES WHICH OF LIST/READ/UPDATE/DELETE TO
015900*    RUN BASED ON THAT CODE, SO THIS PARAGRAPH DOES NOT NEED TO
016000*    KNOW WHAT EACH CODE MEANS BEYOND "VALID, PASS IT ALONG".
016100 B0200-DISPLAY-MAIN-MENU-LIST.
016200
016300     DISPLAY HEADLINE
016400     DISPLAY 'LEDGER MAINTENANCE - HUVUDMENY'
016500     DISPLAY HEADLINE
016600     DISPLAY '(71) Lista transaktioner (sidvis)'
016700     DISPLAY '(72) Visa en transaktion'
016800     DISPLAY '(73) Uppdatera en transaktion'
016900     DISPLAY '(74) Radera en transaktion'
017000     DISPLAY SPACE
017100     DISPLAY '(99) Avsluta programmet'
017200     DISPLAY HEADLINE
017300     DISPLAY ': ' WITH NO ADVANCING
017400     ACCEPT wc-accept
017500*        every trip through here counts as a pick, valid or not
017600     ADD 1 TO MENU-PICK-COUNT
017700
017800*        each WHEN below is its own CALL rather than one shared
017900*        WHEN '71' THRU '74' so a future choice-specific pre-
018000*        check (e.g. a security class per verb) can be added to
018100*        just one WHEN without touching the others
018200     EVALUATE wc-accept
018300         WHEN '71'
018400             CALL 'TranMaint' USING wc-accept
018500             MOVE SPACE TO wc-accept
018600         WHEN '72'
018700             CALL 'TranMaint' USING wc-accept
018800             MOVE SPACE TO wc-accept
018900         WHEN '73'
019000             CALL 'TranMaint' USING wc-accept
019100             MOVE SPACE TO wc-accept
019200         WHEN '74'
019300             CALL 'TranMaint' USING wc-accept
019400             MOVE SPACE TO wc-accept
019500         WHEN '99'
019600             SET is-exit-application TO TRUE
019700             CONTINUE
019800         WHEN OTHER
019900             ADD 1 TO MENU-INVALID-COUNT
020000             DISPLAY 'Ogiltigt meny val!'
020100     END-EVALUATE
020200     .
020300 B0200-EXIT.
020400     EXIT.
020500*****************************************************************
020600
020700*    SIGN-OFF BANNER - SAME SWEDISH WORDING THE OLD PBS MAIN
020800*    MENU USED, PLUS THE PICK/INVALID COUNTS THE HELP DESK ASKED
020900*    FOR IN THE 94-09-19 CHANGE ABOVE
021000 Z0100-EXIT-APPLICATION.
021100
021200     DISPLAY HEADLINE
021300     DISPLAY '*** Avslutar Programmet ***'
021400     DISPLAY 'VAL GJORDA: ' MENU-PICK-COUNT
021500     DISPLAY 'OGILTIGA VAL: ' MENU-INVALID-COUNT
021600     DISPLAY SPACE
021700     DISPLAY 'Tryck <Enter> för att avsluta...'
021800         WITH NO ADVANCING
021900     ACCEPT wc-accept
022000     .
